000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMEQSER.
000300 AUTHOR.        H QUIROGA LUNA.
000400 INSTALLATION.  ZONDA SISTEMAS - DEPTO BATCH.
000500 DATE-WRITTEN.  03/11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800***************************************************************
000900*    PGMEQSER - CURVA DE EQUITY DEL BACKTEST                    *
001000*    ========================================                  *
001100*    - LEE EL MAESTRO DE OPERACIONES SIMULADAS, EN EL MISMO     *
001200*      ORDEN FISICO EN QUE FUE GRABADO POR PGMSIGPR (FECHA/     *
001300*      HORA DE ENTRADA), Y VA ACUMULANDO EL PNL CORRIDO.        *
001400*    - POR CADA OPERACION IMPRIME UN RENGLON DE LA TERCERA      *
001500*      SECCION DEL LISTADO DE BACKTEST (EQUITY CURVE) CON EL    *
001600*      ID DE LA OPERACION, FECHA/HORA DE ENTRADA, PNL DE LA     *
001700*      OPERACION Y PNL ACUMULADO HASTA ESE PUNTO.               *
001800*    - NO REQUIERE TABLA NI SORT: AL VENIR EL ARCHIVO YA EN     *
001900*      ORDEN DE FECHA/HORA, LA CURVA SE ARMA EN UN SOLO PASE.   *
002000***************************************************************
002100*
002200* HISTORIA DE CAMBIOS:
002300* ====================
002400* 03/11/1989  HQL  OS-0196  CREACION DEL PROGRAMA - LISTADO DE    OS-0196 
002500*                            SALDO CORRIDO DE CUENTA.             OS-0196 
002600* 14/02/1992  RVM  OS-0344  AGREGADO DE REGLA DE PAGINACION Y     OS-0344 
002700*                            ENCABEZADO REPETIDO POR CORTE.       OS-0344 
002800* 19/07/1997  DLC  OS-0682  REVISION DEL FORMATO DE IMPRESION     OS-0682 
002900*                            DEL SALDO ACUMULADO.                 OS-0682 
003000* 23/09/1998  MGP  OS-0744  CAMPOS DE FECHA A 4 DIGITOS DE AÑO    OS-0744 
003100*                            (PROYECTO AÑO 2000).                 OS-0744 
003200* 05/06/1999  MGP  OS-0760  VERIFICACION FINAL AÑO 2000 - SIN     OS-0760 
003300*                            OTROS CAMBIOS DE LOGICA.             OS-0760 
003400* 15/05/2025  RVM  TK-8931  RECONVERSION DEL PROGRAMA PARA LA     TK-8931 
003500*                            CURVA DE EQUITY DEL BACKTEST DE      TK-8931 
003600*                            SEÑALES DE TRADING (VER CPYEQSER /   TK-8931 
003700*                            CPYTRADE).                           TK-8931 
003800* 28/05/2025  DLC  TK-8948  AGREGADO DE SEPARACION DE HORA EN     TK-8948 
003900*                            HH:MM:SS PARA EL DETALLE DE LA       TK-8948 
004000*                            TERCERA SECCION (ANTES IMPRIMIA      TK-8948 
004100*                            HHMMSS SIN SEPARADORES).             TK-8948
004200* 09/08/2025  HQL  TK-9022  FECHA Y HORA DE ENTRADA SE VUELVEN A   TK-9022
004300*                            UNIR EN UNA SOLA COLUMNA ENTRY        TK-9022
004400*                            DATE-TIME DEL LISTADO (ASI LO PIDE    TK-9022
004500*                            LA ESPECIFICACION).                  TK-9022
004600* 09/08/2025  HQL  TK-9023  SACADO EL MNEMONICO TOP-OF-FORM DE    TK-9023
004700*                            SPECIAL-NAMES: ESTE PROGRAMA ABRE    TK-9023
004800*                            EL LISTADO EN EXTEND Y NUNCA HACE    TK-9023
004900*                            SALTO DE HOJA, ASI QUE EL MNEMONICO  TK-9023
005000*                            QUEDABA DECLARADO SIN USO.           TK-9023
005100** 09/08/2025  HQL  TK-9024  AMPLIACION DE COMENTARIOS EN       TK-9024
005200**                            WORKING-STORAGE Y PROCEDURE       TK-9024
005300**                            DIVISION PARA CUMPLIR LA NORMA    TK-9024
005400**                            DE DOCUMENTACION DEL SHOP (SIN    TK-9024
005500**                            CAMBIOS DE LOGICA).               TK-9024
005600*
005700*
005800* NOTA GENERAL: ESTE PROGRAMA FORMA PARTE DEL TREN DE BATCH DE
005900* BACKTEST DE SEÑALES JUNTO CON PGMSIGPR (SIMULACION), PGMESTAD
006000* (RESUMEN) Y PGMTOKPF (DESEMPEÑO POR SIMBOLO). TODOS LEEN EL
006100* MISMO MAESTRO DE OPERACIONES (CPYTRADE) Y ESCRIBEN SOBRE EL
006200* MISMO DDLISTA, CADA UNO SU SECCION, EN PASES SEPARADOS DEL
006300* JCL.
006400***************************************************************
006500*    UNIDAD DE LA ESPECIFICACION CUBIERTA: EQUITY-SERIES        *
006600***************************************************************
006700
006800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500* DDTRADE - MAESTRO DE OPERACIONES SIMULADAS (SALIDA DE
007600* PGMSIGPR).
007700     SELECT ENTRADA ASSIGN DDTRADE
007800     FILE STATUS IS FS-ENTRADA.
007900
008000* DDLISTA - LISTADO DE BACKTEST.
008100     SELECT LISTADO ASSIGN DDLISTA
008200     FILE STATUS IS FS-LISTADO.
008300
008400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800*-------------------------------------------------------------
008900* FD ENTRADA - MAESTRO DE OPERACIONES SIMULADAS (CPYTRADE),
009000* SALIDA DE PGMSIGPR, EN ORDEN DE FECHA/HORA DE ENTRADA -
009100* EXACTAMENTE EL ORDEN QUE NECESITA LA CURVA DE EQUITY.
009200*-------------------------------------------------------------
009300 FD  ENTRADA
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600* REGISTRO FISICO DE ENTRADA - REDEFINIDO VIA CPYTRADE.
009700 01  REG-ENTRADA               PIC X(185).
009800
009900*-------------------------------------------------------------
010000* FD LISTADO - LISTADO DE BACKTEST. ESTE PROGRAMA AGREGA LA
010100* TERCERA Y ULTIMA SECCION (EQUITY CURVE), POR ESO ABRE EN
010200* EXTEND, A CONTINUACION DE LAS SECCIONES DE PGMESTAD Y
010300* PGMTOKPF.
010400*-------------------------------------------------------------
010500 FD  LISTADO
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800* REGISTRO DE SALIDA DE 132 BYTES.
010900 01  REG-LISTADO               PIC X(132).
011000
011100*================================================================
011200* AREAS DE TRABAJO - INDICADORES DE ARCHIVO, CONTADOR DE CONTROL
011300* Y CAMPOS EDITADOS DE USO UNICO. EL ACUMULADOR DE PNL CORRIDO Y
011400* LA LINEA DE IMPRESION VIENEN POR COPY (CPYEQSER) MAS ABAJO.
011500*================================================================
011600 WORKING-STORAGE SECTION.
011700*========================*
011800*---- ARCHIVOS ---------------------------------------------------
011900* INDICADOR DE ESTADO DEL MAESTRO DE ENTRADA.
012000 77  FS-ENTRADA                PIC X(02) VALUE SPACES.
012100     88  FS-ENTRADA-FIN                  VALUE '10'.
012200* INDICADOR DE ESTADO DEL LISTADO DE SALIDA.
012300 77  FS-LISTADO                PIC X(02) VALUE SPACES.
012400     88  FS-LISTADO-FIN                  VALUE '10'.
012500
012600*---- CONTADOR DE CONTROL (COMP POR NORMA DE SHOP) ---------------
012700* CUENTA LAS OPERACIONES LEIDAS DEL MAESTRO.
012800 77  WS-CANT-LEIDAS            PIC 9(07) COMP  VALUE ZERO.
012900
013000*---- EDICION DE USO UNICO PARA EL ID DE LA OPERACION ------------
013100* CAMPO EDITADO DE USO UNICO PARA EL ID DE LA OPERACION, ANTES
013200* DE COPIARLO A LA COLUMNA TRADE ID DE LA LINEA DETALLE.
013300 77  WS-EQSER-ED-ID            PIC ZZZZZZ9.
013400*---- SUBINDICE DE DEPURACION DE LA LINEA DETALLE (VER 2260) ------
013500* SUBINDICE DE WS-EQSER-LINEA-CHAR (CPYEQSER) PARA EL BLANQUEO
013600* DE BYTES NO IMPRIMIBLES ANTES DE GRABAR.
013700 77  WS-EQSER-IDX-DEP          PIC 9(04) COMP  VALUE ZERO.
013800
013900*////// COPYS DE LAYOUTS ////////////////////////////////////////
014000*    COPY CPYTRADE.
014100* CPYTRADE - LAYOUT DEL MAESTRO DE OPERACIONES SIMULADAS.
014200     COPY CPYTRADE.
014300
014400*    COPY CPYEQSER.
014500* CPYEQSER - ACUMULADOR DE PNL CORRIDO Y LINEA DE IMPRESION DE
014600* LA SECCION EQUITY CURVE.
014700     COPY CPYEQSER.
014800
014900*    COPY CPYRPTH.
015000* CPYRPTH - ENCABEZADOS Y LINEAS DE SEPARACION COMUNES A LAS
015100* TRES SECCIONES DEL LISTADO.
015200     COPY CPYRPTH.
015300*//////////////////////////////////////////////////////////////////
015400
015500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600*================================================================
015700* LOGICA DEL PROGRAMA - PASE SECUENCIAL SOBRE EL MAESTRO DE
015800* OPERACIONES, YA EN ORDEN DE FECHA/HORA DE ENTRADA, IMPRIMIENDO
015900* UN RENGLON DE LA CURVA DE EQUITY POR CADA OPERACION. NO HACE
016000* FALTA TABLA NI SORT.
016100*================================================================
016200 PROCEDURE DIVISION.
016300
016400* PARRAFO RECTOR - INICIO, PROCESO REPETIDO HASTA FIN DE
016500* ARCHIVO, FINAL.
016600 MAIN-PROGRAM-I.
016700
016800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017000                            UNTIL FS-ENTRADA-FIN
017100     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
017200
017300* FIN DE LA EJECUCION.
017400 MAIN-PROGRAM-F. GOBACK.
017500
017600
017700*---- APERTURA DE ARCHIVOS Y PRIMERA LECTURA ----------------------
017800 1000-INICIO-I.
017900
018000* SI FALLA EL OPEN, SE CORTA LA CORRIDA SIN INTENTAR LA
018100* PRIMERA LECTURA NI ABRIR EL LISTADO.
018200     OPEN INPUT ENTRADA
018300     IF FS-ENTRADA IS NOT EQUAL '00' THEN
018400* AVISO POR CONSOLA DEL CODIGO DE ESTADO DEL OPEN.
018500        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
018600        MOVE 9999 TO RETURN-CODE
018700        SET  FS-ENTRADA-FIN TO TRUE
018800     ELSE
018900* PRIMERA LECTURA DEL MAESTRO.
019000        PERFORM 2100-LEER-I THRU 2100-LEER-F
019100     END-IF
019200
019300* SE ABRE EN EXTEND PORQUE EL LISTADO YA TIENE LAS DOS
019400* PRIMERAS SECCIONES ESCRITAS POR PGMESTAD Y PGMTOKPF EN
019500* PASES ANTERIORES DEL JCL.
019600     OPEN EXTEND LISTADO
019700     IF FS-LISTADO IS NOT EQUAL '00' THEN
019800* AVISO POR CONSOLA DEL CODIGO DE ESTADO DEL OPEN DEL LISTADO.
019900        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
020000        MOVE 9999 TO RETURN-CODE
020100        SET  FS-ENTRADA-FIN TO TRUE
020200     ELSE
020300* SI EL OPEN DEL LISTADO FUE BIEN, SE ESCRIBE DE UNA VEZ EL
020400* TITULO Y ENCABEZADO DE LA TERCERA SECCION, ANTES DE EMPEZAR
020500* A ACUMULAR LOS RENGLONES DE LA CURVA.
020600        WRITE REG-LISTADO FROM WS-RPT-LINEA-BLANCO  AFTER 1
020700        WRITE REG-LISTADO FROM WS-EQSER-TITULO      AFTER 1
020800        WRITE REG-LISTADO FROM WS-RPT-LINEA-DOBLE   AFTER 1
020900        WRITE REG-LISTADO FROM WS-EQSER-COLHDR      AFTER 1
021000        WRITE REG-LISTADO FROM WS-RPT-LINEA-SIMPLE  AFTER 1
021100     END-IF.
021200
021300* FIN DE LA APERTURA DE ARCHIVOS, PRIMERA LECTURA E IMPRESION
021400* DEL TITULO/ENCABEZADO DE LA SECCION.
021500 1000-INICIO-F. EXIT.
021600
021700
021800*---- ACUMULACION Y RENGLON DE LA CURVA DE EQUITY -----------------
021900* 2025-05-15 RVM TK-8931 - PNL CORRIDO DEL ARCHIVO EN ORDEN DE
022000*                          FECHA/HORA DE ENTRADA.
022100 2000-PROCESO-I.
022200
022300* ACUMULA EL PNL CORRIDO (EQUITY) HASTA ESTA OPERACION -
022400* BASE DE LA COLUMNA CUMULATIVE PNL DEL RENGLON.
022500     ADD TRD-PNL TO WS-EQSER-CUM-PNL
022600     ADD 1 TO WS-EQSER-CANT-PUNTOS
022700
022800* ARMA LAS COLUMNAS DEL RENGLON DETALLE A PARTIR DE LA
022900* OPERACION ACTUAL Y DEL PNL ACUMULADO.
023000     PERFORM 2200-ARMAR-LINEA-I THRU 2200-ARMAR-LINEA-F
023100
023200* DEPURA Y GRABA EL RENGLON YA ARMADO.
023300     PERFORM 2250-ESCRIBIR-LINEA-I THRU 2250-ESCRIBIR-LINEA-F
023400
023500* LEE LA SIGUIENTE OPERACION ANTES DE VOLVER AL CONTROL DEL
023600* MAIN-PROGRAM-I.
023700     PERFORM 2100-LEER-I THRU 2100-LEER-F.
023800
023900* FIN DE LA ACUMULACION E IMPRESION DE UN PUNTO DE LA CURVA.
024000 2000-PROCESO-F. EXIT.
024100
024200*---- DEPURACION Y ESCRITURA DEL PUNTO DE LA CURVA -----------------
024300* 2025-07-08 HQL TK-8975 - BLANQUEO DE BYTES NO IMPRIMIBLES QUE
024400*                          PUDIERAN QUEDAR EN UN CAMPO EDITADO
024500*                          ANTES DE GRABAR (VER WS-EQSER-LINEA-
024600*                          TABLA EN CPYEQSER).
024700 2250-ESCRIBIR-LINEA-I.
024800
024900* BLANQUEA CUALQUIER BYTE NO IMPRIMIBLE DEL RENGLON ANTES DE
025000* GRABARLO (VER 2260).
025100     MOVE ZERO TO WS-EQSER-IDX-DEP
025200     PERFORM 2260-DEPURAR-CARACTER-I THRU 2260-DEPURAR-CARACTER-F
025300             VARYING WS-EQSER-IDX-DEP FROM 1 BY 1
025400             UNTIL WS-EQSER-IDX-DEP > 129
025500
025600* GRABA EL RENGLON YA DEPURADO.
025700     WRITE REG-LISTADO FROM WS-EQSER-LINEA AFTER 1.
025800
025900* FIN DE LA DEPURACION Y GRABACION DEL RENGLON.
026000 2250-ESCRIBIR-LINEA-F. EXIT.
026100
026200*-------------------------------------------------------------
026300 2260-DEPURAR-CARACTER-I.
026400
026500* BYTE DE CONTROL (MENOR QUE EL BLANCO) SE REEMPLAZA POR
026600* BLANCO.
026700     IF WS-EQSER-LINEA-CHAR (WS-EQSER-IDX-DEP) < SPACE THEN
026800        MOVE SPACE TO WS-EQSER-LINEA-CHAR (WS-EQSER-IDX-DEP)
026900     END-IF.
027000
027100* FIN DE LA DEPURACION DE UN CARACTER.
027200 2260-DEPURAR-CARACTER-F. EXIT.
027300
027400
027500*---- LECTURA DEL MAESTRO DE OPERACIONES --------------------------
027600 2100-LEER-I.
027700
027800* LECTURA UNICA DEL MAESTRO, COMPARTIDA ENTRE LA PRIMERA
027900* LECTURA Y LAS SIGUIENTES.
028000     READ ENTRADA INTO TRD-REG-TRADE
028100
028200* '00' NORMAL, '10' FIN DE ARCHIVO, OTRO VALOR ES ERROR DE E/S
028300* QUE CORTA LA CORRIDA.
028400     EVALUATE FS-ENTRADA
028500        WHEN '00'
028600           ADD 1 TO WS-CANT-LEIDAS
028700        WHEN '10'
028800           CONTINUE
028900        WHEN OTHER
029000* ERROR DE E/S EN LA LECTURA - SE CORTA LA CORRIDA.
029100           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
029200           MOVE 9999 TO RETURN-CODE
029300           SET FS-ENTRADA-FIN TO TRUE
029400     END-EVALUATE.
029500
029600* FIN DE LA LECTURA DEL MAESTRO.
029700 2100-LEER-F. EXIT.
029800
029900
030000*---- ARMADO DEL RENGLON DETALLE (ID, FECHA/HORA, PNL, ACUM) ------
030100* 2025-05-28 DLC TK-8948 - SEPARACION DE LA HORA EN HH:MM:SS POR
030200*                          REFERENCIA A SUBCADENA (SIN USAR
030300*                          FUNCIONES INTRINSECAS).
030400* 2025-08-09 HQL TK-9022 - FECHA Y HORA AHORA SE ARMAN JUNTAS EN
030500*                          WS-EQSER-FECHORA-ED Y SE IMPRIMEN EN
030600*                          LA COLUMNA UNICA ENTRY DATE-TIME.
030700 2200-ARMAR-LINEA-I.
030800
030900* COLUMNA TRADE ID - EDITA EL ID NUMERICO DE LA OPERACION SIN
031000* CEROS A LA IZQUIERDA.
031100     MOVE TRD-ID TO WS-EQSER-ED-ID
031200     MOVE WS-EQSER-ED-ID TO WS-EQSER-ID-IMP
031300
031400* COLUMNA ENTRY DATE-TIME (UNICA, VER HISTORIA TK-9022) -
031500* PRIMERO SE ARMA LA PARTE DE FECHA MM/DD/AA.
031600     MOVE TRD-ENTRY-MES  TO WS-EQSER-FE-MM
031700     MOVE TRD-ENTRY-DIA  TO WS-EQSER-FE-DD
031800     MOVE TRD-ENTRY-ANIO (3:2) TO WS-EQSER-FE-AA
031900
032000* LUEGO LA PARTE DE HORA HH:MM:SS, POR REFERENCIA A
032100* SUBCADENA SOBRE TRD-ENTRY-TIME (SIN FUNCIONES
032200* INTRINSECAS, TK-8948).
032300     MOVE TRD-ENTRY-TIME (1:2) TO WS-EQSER-HE-HH
032400     MOVE TRD-ENTRY-TIME (3:2) TO WS-EQSER-HE-MM
032500     MOVE TRD-ENTRY-TIME (5:2) TO WS-EQSER-HE-SS
032600* FECHA Y HORA YA ARMADAS JUNTAS EN WS-EQSER-FECHORA-ED SE
032700* COPIAN A LA UNICA COLUMNA IMPRESA ENTRY DATE-TIME.
032800     MOVE WS-EQSER-FECHORA-ED TO WS-EQSER-FECHORA-IMP
032900
033000* COLUMNA TRADE PNL - PNL DE ESTA OPERACION UNICAMENTE.
033100     MOVE TRD-PNL TO WS-EQSER-ED-TRDPNL
033200     MOVE WS-EQSER-ED-TRDPNL TO WS-EQSER-TRDPNL-IMP
033300
033400* COLUMNA CUMULATIVE PNL - PNL ACUMULADO DE TODAS LAS
033500* OPERACIONES HASTA ESTA, INCLUSIVE.
033600     MOVE WS-EQSER-CUM-PNL TO WS-EQSER-ED-CUMPNL
033700     MOVE WS-EQSER-ED-CUMPNL TO WS-EQSER-CUMPNL-IMP.
033800
033900* FIN DEL ARMADO DEL RENGLON DETALLE.
034000 2200-ARMAR-LINEA-F. EXIT.
034100
034200
034300*---- CIERRE DE ARCHIVOS Y DISPLAY DE CONTROL ---------------------
034400 3000-FINAL-I.
034500
034600* SE CIERRAN AMBOS ARCHIVOS AUNQUE UNO FALLE.
034700     CLOSE ENTRADA
034800     IF FS-ENTRADA IS NOT EQUAL '00' THEN
034900* AVISO DE ERROR DE CIERRE DE LA ENTRADA.
035000        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
035100        MOVE 9999 TO RETURN-CODE
035200     END-IF
035300
035400* CIERRE DEL LISTADO - ES LA ULTIMA SECCION DEL LISTADO DE
035500* BACKTEST, POR LO QUE DESPUES DE ESTE CLOSE EL ARCHIVO QUEDA
035600* COMPLETO.
035700     CLOSE LISTADO
035800     IF FS-LISTADO IS NOT EQUAL '00' THEN
035900* AVISO DE ERROR DE CIERRE DEL LISTADO.
036000        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
036100        MOVE 9999 TO RETURN-CODE
036200     END-IF
036300
036400* MENSAJE DE CONTROL DE OPERADOR - CANTIDAD DE PUNTOS DE LA
036500* CURVA DE EQUITY IMPRESOS (UNO POR OPERACION).
036600     DISPLAY '=============================================='
036700     DISPLAY ' PUNTOS DE LA CURVA DE EQUITY: '
036800             WS-EQSER-CANT-PUNTOS.
036900
037000* FIN DEL CIERRE Y RESUMEN DE CORRIDA.
037100 3000-FINAL-F. EXIT.
