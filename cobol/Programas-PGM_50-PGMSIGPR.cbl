000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSIGPR.
000300 AUTHOR.        R VILLAGRA MARTIN.
000400 INSTALLATION.  ZONDA SISTEMAS - DEPTO BATCH.
000500 DATE-WRITTEN.  14/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800***************************************************************
000900*    PGMSIGPR - PROCESAMIENTO Y SIMULACION DE SEÑALES         *
001000*    ===================================================     *
001100*    - LEE EL ARCHIVO DE SEÑALES DE TRADING RECIBIDAS DEL     *
001200*      FEED (UNA POR MENSAJE), LAS VALIDA (DIRECCION DE       *
001300*      CONTRAPARTE, RANGO DE PRECIO, SANEAMIENTO DE SIMBOLO). *
001400*    - POR CADA SEÑAL VALIDA, CALCULA LOS PRECIOS DE TAKE     *
001500*      PROFIT Y STOP LOSS, SIMULA LA SALIDA SEGUN EL FLAG DE  *
001600*      RESULTADO RECIBIDO (P=TOMO GANANCIA, L=TOMO PERDIDA),  *
001700*      CALCULA LA GANANCIA/PERDIDA EN USD Y EN PORCENTAJE, Y  *
001800*      GRABA LA OPERACION SIMULADA EN EL MAESTRO DE           *
001900*      OPERACIONES (TRADE MASTER).                            *
002000*    - LAS SEÑALES CON PRECIO FUERA DE RANGO O CON FLAG DE    *
002100*      RESULTADO NO RECONOCIDO SE RECHAZAN (NO SE GRABAN).    *
002200*    - AL FINALIZAR, MUESTRA POR DISPLAY LOS CONTROLES DE     *
002300*      SEÑALES LEIDAS, OPERACIONES GRABADAS Y RECHAZADAS.     *
002400***************************************************************
002500*
002600* HISTORIA DE CAMBIOS:                                                    
002700* ====================                                                    
002800* 14/03/1988  RVM  OS-0140  CREACION DEL PROGRAMA - VALIDACION Y  OS-0140 
002900*                            GRABACION DE SEÑALES DE OPERACION.   OS-0140 
003000* 22/08/1991  DLC  OS-0312  AGREGADO DE CONTROL DE RECHAZADOS     OS-0312 
003100*                            POR PRECIO FUERA DE RANGO.           OS-0312 
003200* 09/01/1995  RVM  OS-0588  REVISION GENERAL DE LA VALIDACION     OS-0588 
003300*                            DE DIRECCION DE CONTRAPARTE.         OS-0588 
003400* 17/11/1998  MGP  OS-0743  AMPLIACION DE CAMPOS DE FECHA A 4     OS-0743 
003500*                            DIGITOS DE AÑO (PROYECTO AÑO 2000)   OS-0743 
003600* 05/06/1999  MGP  OS-0760  VERIFICACION FINAL AÑO 2000 - SIN     OS-0760 
003700*                            OTROS CAMBIOS DE LOGICA.             OS-0760 
003800* 18/02/2025  RVM  TK-8802  RECONVERSION DEL PROGRAMA PARA EL     TK-8802 
003900*                            BACKTEST DE SEÑALES DE TRADING:      TK-8802 
004000*                            NUEVO LAYOUT DE SEÑAL Y DE           TK-8802 
004100*                            MAESTRO DE OPERACIONES (CPYSIGNL     TK-8802 
004200*                            Y CPYTRADE).                         TK-8802 
004300* 04/03/2025  RVM  TK-8830  AGREGADO DE SANEAMIENTO DE SIMBOLO    TK-8830 
004400*                            Y VALIDACION DE DIRECCION BASE-58.   TK-8830 
004500* 22/04/2025  DLC  TK-8911  AJUSTE DE REDEFINES DE FECHA Y        TK-8911 
004600*                            FILLER DE CIERRE DEL MAESTRO DE      TK-8911 
004700*                            OPERACIONES.                         TK-8911 
004800* 09/08/2025  HQL  TK-9024  AMPLIACION DE COMENTARIOS EN WORKING-
004900*                            STORAGE Y PROCEDURE DIVISION PARA
005000*                            CUMPLIR LA NORMA DE DOCUMENTACION
005100*                            DEL SHOP (SIN CAMBIOS DE LOGICA).
005200*
005300***************************************************************
005400*    UNIDADES DE LA ESPECIFICACION CUBIERTAS POR ESTE PROGRAMA:*
005500*    SIGNAL-PROCESSOR, TRADE-CALCULATOR, DATA-VALIDATOR        *
005600***************************************************************
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900* DESCRIBE EL AMBIENTE DE EJECUCION: NI PUNTO DECIMAL NI MONEDA
006000* REGIONAL DISTINTOS DEL ESTANDAR DE SHOP (SOLO USA-STANDARD).
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300
006400 SPECIAL-NAMES.
006500*     CLASE DE CARACTERES VALIDOS PARA DIRECCIONES BASE-58 (SIN
006600*     0, O, I, L PARA EVITAR CONFUSION VISUAL - ALFABETO ESTANDAR
006700*     DE BASE-58 USADO POR LAS BLOCKCHAINS QUE SOPORTA EL FEED).
006800     CLASS WS-CLASE-BASE58  IS 'A' THRU 'H' 'J' THRU 'N'
006900                                'P' THRU 'Z' '1' THRU '9'
007000     CLASS WS-CLASE-ALFANUM IS 'A' THRU 'Z' '0' THRU '9'.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500*---- ARCHIVOS DE LA CORRIDA: ENTRADA DE SEÑALES DEL FEED Y
007600*     SALIDA AL MAESTRO DE OPERACIONES (TRADE MASTER) -----------
007700     SELECT ENTRADA ASSIGN DDSENAL
007800     FILE STATUS IS FS-ENTRADA.
007900
008000     SELECT SALIDA  ASSIGN DDTRADE
008100     FILE STATUS IS FS-SALIDA.
008200
008300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008400* LOS DOS FD DE ESTA SECCION SON LAS IMAGENES FISICAS DE LOS
008500* ARCHIVOS; LOS LAYOUTS DE NEGOCIO (SGN-REG-SENAL / TRD-REG-
008600* TRADE) SE TRAEN POR COPY MAS ABAJO EN WORKING-STORAGE.
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100* LAYOUT DE SEÑAL DE TRADING RECIBIDA DEL FEED (93 BYTES).
009200 FD  ENTRADA
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-ENTRADA             PIC X(93).
009600*                       IMAGEN CRUDA DEL REGISTRO DE SEÑAL - SE LEE
009700*                       DIRECTAMENTE EN SGN-REG-SENAL (COPY CPYSIGNL).
009800
009900* LAYOUT DEL MAESTRO DE OPERACIONES SIMULADAS (185 BYTES).
010000 FD  SALIDA
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-SALIDA               PIC X(185).
010400*                       IMAGEN CRUDA DEL REGISTRO DEL MAESTRO - SE ARMA
010500*                       EN TRD-REG-TRADE (COPY CPYTRADE) ANTES DE GRABAR.
010600
010700 WORKING-STORAGE SECTION.
010800*========================*
010900* AREAS DE TRABAJO DEL PROGRAMA: PARAMETROS DE LA SIMULACION,
011000* CONTADORES DE CONTROL, INDICADORES DE VALIDACION Y LOS
011100* ACUMULADORES INTERMEDIOS DE CADA CALCULO DE TP/SL/PNL.
011200*---- ARCHIVOS --------------------------------------------------
011300 77  FS-ENTRADA               PIC X(02)  VALUE SPACES.
011400     88  FS-ENTRADA-FIN                  VALUE '10'.
011500*                       88-LEVEL QUE SE PRENDE CUANDO EL STATUS
011600*                       LLEGA A '10' (FIN DE ARCHIVO).
011700*                       FILE STATUS DEL ARCHIVO DE SEÑALES DE ENTRADA.
011800 77  FS-SALIDA                PIC X(02)  VALUE SPACES.
011900     88  FS-SALIDA-FIN                   VALUE '10'.
012000*                       88-LEVEL DE FIN DE ARCHIVO DEL MAESTRO
012100*                       DE SALIDA (NO SE USA EN ESTE PROGRAMA,
012200*                       SE MANTIENE POR SIMETRIA CON FS-ENTRADA).
012300*                       FILE STATUS DEL MAESTRO DE OPERACIONES DE SALIDA.
012400
012500*---- PARAMETROS DE CONFIGURACION DE LA SIMULACION (NORMA DE
012600*     SHOP: MONTOS DE TRABAJO EN COMP-3) ------------------------
012700*     ESTOS SON LOS UNICOS 7 VALORES QUE GOBIERNAN LA CORRIDA
012800*     COMPLETA DEL BACKTEST. SE DEJAN COMO 77-LEVELS, NO EN UN
012900*     PARAMETRO DE JOB, PORQUE LA ESPECIFICACION LOS FIJA COMO
013000*     CONSTANTES DE NEGOCIO (NO SE RECIBEN POR PARM DE EJECUCION).
013100 77  WS-CFG-TP-PCT            PIC 9(02)V99     COMP-3
013200                                          VALUE 10.00.
013300*                       PORCENTAJE DE GANANCIA PARA EL TAKE
013400*                       PROFIT, SOBRE EL PRECIO DE ENTRADA.
013500 77  WS-CFG-SL-PCT            PIC 9(02)V99     COMP-3
013600                                          VALUE 6.67.
013700*                       PORCENTAJE DE PERDIDA PARA EL STOP
013800*                       LOSS, SOBRE EL PRECIO DE ENTRADA.
013900 77  WS-CFG-CAPITAL-INI       PIC 9(09)V99     COMP-3
014000                                          VALUE 10000.00.
014100*                       CAPITAL INICIAL DE LA CORRIDA - SOLO LO
014200*                       USA PGMESTAD PARA EL CAPITAL FINAL.
014300 77  WS-CFG-POSICION          PIC 9(07)V99     COMP-3
014400                                          VALUE 100.00.
014500*                       MONTO FIJO QUE SE INVIERTE EN CADA
014600*                       OPERACION (NO HAY SIZING VARIABLE).
014700 77  WS-CFG-PRECIO-DEFAULT    PIC 9(07)V9(08)
014800                                          VALUE 0.00100000.
014900*                       PRECIO QUE SE USA CUANDO EL FEED MANDA
015000*                       LA SEÑAL CON ENTRY-PRICE EN CERO (VER
015100*                       2012-VALIDAR-PRECIO MAS ABAJO).
015200*                       MINIMO Y MAXIMO DE PRECIO DE ENTRADA
015300 77  WS-CFG-PRECIO-MIN        PIC 9(07)V9(08)
015400                                          VALUE 0.00000001.
015500 77  WS-CFG-PRECIO-MAX        PIC 9(07)V9(08)
015600                                          VALUE 1000000.00000000.
015700*                       TOPES DE RANGO PARA LA VALIDACION DE
015800*                       PRECIO - FUERA DE ESTE RANGO LA SEÑAL
015900*                       SE RECHAZA SIN GRABAR OPERACION.
016000
016100*---- CONTADORES DE CONTROL (COMP POR NORMA DE SHOP) ------------
016200 77  WS-CANT-LEIDAS           PIC 9(07) COMP   VALUE ZERO.
016300*                       SEÑALES LEIDAS DEL ARCHIVO DE ENTRADA,
016400*                       CUENTEN O NO PARA GRABACION.
016500 77  WS-CANT-GRABADAS         PIC 9(07) COMP   VALUE ZERO.
016600*                       OPERACIONES SIMULADAS QUE SE GRABARON EN
016700*                       EL MAESTRO DE OPERACIONES.
016800 77  WS-CANT-RECHAZADAS       PIC 9(07) COMP   VALUE ZERO.
016900*                       SEÑALES RECHAZADAS POR PRECIO FUERA DE
017000*                       RANGO O POR FLAG DE RESULTADO INVALIDO.
017100 77  WS-PROX-TRADE-ID         PIC 9(07) COMP   VALUE ZERO.
017200*                       CONTADOR SECUENCIAL QUE SE INCREMENTA
017300*                       EN CADA GRABACION Y PASA A TRD-ID.
017400*                       INDICE DEL PERFORM VARYING DE 2013/2014.
017500 77  WS-IDX-SIM               PIC 9(02) COMP   VALUE ZERO.
017600*                       POSICION DE SALIDA AL COPIAR EL SIMBOLO.
017700 77  WS-IDX-OUT               PIC 9(02) COMP   VALUE ZERO.
017800*                       INDICES DE RECORRIDO Y DE SALIDA DEL
017900*                       SANEAMIENTO DE SIMBOLO (VER 2013/2014).
018000*                       INDICE DEL PERFORM VARYING DE 2011/2015.
018100 77  WS-IDX-DIR               PIC 9(02) COMP   VALUE ZERO.
018200*                       LONGITUD MEDIDA DE LA DIRECCION.
018300 77  WS-DIR-LARGO             PIC 9(02) COMP   VALUE ZERO.
018400*                       INDICE Y LARGO MEDIDO DE LA DIRECCION DE
018500*                       CONTRAPARTE (VER 2011/2015).
018600
018700*---- INDICADORES DE VALIDACION ----------------------------------
018800 77  WS-SIM-VALIDO            PIC X(02) VALUE 'SI'.
018900*                       'SI'/'NO' - RESULTADO GLOBAL DE LA
019000*                       VALIDACION DE LA SEÑAL (VER 2010).
019100 77  WS-DIR-VALIDA            PIC X(02) VALUE 'SI'.
019200*                       'SI'/'NO' - RESULTADO DE LA VALIDACION
019300*                       DE LA DIRECCION BASE-58 (VER 2011).
019400
019500*---- AREA DE TRABAJO DEL SIMBOLO CRUDO (MAYUSCULIZADO) Y SU
019600*     REDEFINES EN TABLA DE CARACTERES PARA EL SANEAMIENTO -------
019700*     EL GRUPO SE REDEFINE EN UNA TABLA DE UN BYTE POR OCURRENCIA
019800*     PORQUE 2014-COPIAR-SIMBOLO NECESITA MIRAR CARACTER POR
019900*     CARACTER PARA DESCARTAR LO QUE NO SEA ALFANUMERICO.
020000 01  WS-SIMBOLO-RAW.
020100*                       SIMBOLO TAL COMO LLEGO DEL FEED, YA
020200*                       MAYUSCULIZADO PERO SIN FILTRAR TODAVIA.
020300     05  WS-SIMBOLO-RAW-TXT    PIC X(10) VALUE SPACES.
020400 01  WS-SIMBOLO-RAW-TABLA REDEFINES WS-SIMBOLO-RAW.
020500     05  WS-SIMBOLO-RAW-CHAR   PIC X(01) OCCURS 10 TIMES.
020600
020700*---- AREA DE TRABAJO DEL SIMBOLO SANEADO Y SU REDEFINES EN
020800*     TABLA DE CARACTERES PARA ARMAR EL RESULTADO ---------------
020900 01  WS-SIMBOLO-SANEADO.
021000*                       SIMBOLO YA FILTRADO, EL QUE REALMENTE SE
021100*                       GRABA EN TRD-TOKEN-SYMBOL DEL MAESTRO.
021200     05  WS-SIMBOLO-SANEADO-TXT PIC X(10) VALUE SPACES.
021300 01  WS-SIMBOLO-SANEADO-TABLA REDEFINES WS-SIMBOLO-SANEADO.
021400     05  WS-SIMBOLO-CHAR        PIC X(01) OCCURS 10 TIMES.
021500
021600*---- AREA DE TRABAJO DE LA DIRECCION DE CONTRAPARTE Y SU
021700*     REDEFINES EN TABLA DE CARACTERES PARA LA VALIDACION -------
021800*     MISMA IDEA QUE EL AREA DE SIMBOLO: EL REDEFINES PERMITE
021900*     RECORRER LA DIRECCION BYTE A BYTE SIN TOCAR SGN-TOKEN-ADDR.
022000 01  WS-DIR-TRABAJO.
022100*                       COPIA DE TRABAJO DE LA DIRECCION RECIBIDA,
022200*                       USADA PARA NO PISAR EL CAMPO ORIGINAL DEL
022300*                       MENSAJE MIENTRAS SE MIDE Y VALIDA.
022400     05  WS-DIR-TRABAJO-TXT     PIC X(44) VALUE SPACES.
022500 01  WS-DIR-TABLA REDEFINES WS-DIR-TRABAJO.
022600     05  WS-DIR-CHAR            PIC X(01) OCCURS 44 TIMES.
022700
022800*---- PRECIOS Y RESULTADO DE LA SIMULACION -----------------------
022900 77  WS-PRECIO-TP             PIC 9(07)V9(08)      VALUE ZERO.
023000*                       PRECIO DE TAKE PROFIT CALCULADO EN 2020.
023100 77  WS-PRECIO-SL             PIC 9(07)V9(08)      VALUE ZERO.
023200*                       PRECIO DE STOP LOSS CALCULADO EN 2020.
023300 77  WS-PRECIO-SALIDA         PIC 9(07)V9(08)      VALUE ZERO.
023400*                       PRECIO EFECTIVO DE SALIDA DE LA
023500*                       OPERACION, SEGUN EL FLAG DE RESULTADO.
023600 77  WS-TIPO-SALIDA           PIC X(02)            VALUE SPACES.
023700*                       'TP' O 'SL' - QUE TIPO DE SALIDA SE
023800*                       SIMULO PARA ESTA OPERACION.
023900 77  WS-ACCIONES              PIC 9(09)V9(04) COMP-3 VALUE ZERO.
024000*                       CANTIDAD DE ACCIONES/UNIDADES IMPLICITAS
024100*                       EN EL MONTO FIJO DE POSICION.
024200 77  WS-VALOR-SALIDA          PIC 9(09)V99    COMP-3 VALUE ZERO.
024300*                       VALOR DE MERCADO DE LA POSICION AL
024400*                       MOMENTO DE LA SALIDA SIMULADA.
024500 77  WS-PNL                   PIC S9(07)V99   COMP-3 VALUE ZERO.
024600*                       GANANCIA/PERDIDA EN USD DE LA OPERACION.
024700 77  WS-PNL-PCT               PIC S9(03)V99          VALUE ZERO.
024800*                       GANANCIA/PERDIDA EN PORCENTAJE SOBRE EL
024900*                       PRECIO DE ENTRADA.
025000
025100*     LOS DOS COPYS SIGUIENTES TRAEN LOS LAYOUTS DE SEÑAL Y DE
025200*     OPERACION QUE COMPARTEN LOS CUATRO PROGRAMAS DEL BACKTEST.
025300*////// COPYS DE LAYOUTS DE ARCHIVOS //////////////////////////
025400*    COPY CPYSIGNL.
025500     COPY CPYSIGNL.
025600*     SGN-REG-SENAL: SEÑAL DE TRADING RECIBIDA DEL FEED.
025700
025800*    COPY CPYTRADE.
025900     COPY CPYTRADE.
026000*     TRD-REG-TRADE: OPERACION SIMULADA GRABADA EN EL MAESTRO.
026100*////////////////////////////////////////////////////////////////
026200
026300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
026400 PROCEDURE DIVISION.
026500
026600*---- LOGICA DE CONTROL DEL PROGRAMA ------------------------------
026700* EL PROGRAMA SIGUE EL CLASICO ESQUEMA DE LECTURA ANTICIPADA:
026800* LA PRIMERA LECTURA SE HACE DENTRO DE 1000-INICIO-I, Y CADA
026900* VUELTA DE 2000-PROCESO-I TERMINA LEYENDO EL SIGUIENTE REGISTRO.
027000* ASI EL PERFORM UNTIL DE ABAJO CORTA APENAS SE PRENDE 88
027100* FS-ENTRADA-FIN, SIN TENER QUE VALIDAR EL STATUS DOS VECES.
027200 MAIN-PROGRAM-I.
027300
027400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
027500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
027600                            UNTIL FS-ENTRADA-FIN
027700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
027800
027900 MAIN-PROGRAM-F. GOBACK.
028000*---- PARRAFOS DE DETALLE, EN ORDEN DE EJECUCION -------------------
028100
028200
028300*---- APERTURA DE ARCHIVOS Y PRIMERA LECTURA --------------------
028400* SI CUALQUIERA DE LOS DOS OPEN FALLA, SE PRENDE FS-ENTRADA-FIN
028500* PARA QUE EL PERFORM UNTIL DE MAIN-PROGRAM-I NO ENTRE A
028600* 2000-PROCESO-I, Y EL PROGRAMA TERMINE LIMPIO CON RETURN-CODE
028700* DISTINTO DE CERO PARA EL JCL.
028800 1000-INICIO-I.
028900
029000*     ABRE EL ARCHIVO DE SEÑALES Y HACE LA PRIMERA LECTURA.
029100     OPEN INPUT ENTRADA
029200*        ERROR AL ABRIR EL ARCHIVO DE SEÑALES - CORTA EL
029300     IF FS-ENTRADA IS NOT EQUAL '00' THEN
029400        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
029500        MOVE 9999 TO RETURN-CODE
029600        SET  FS-ENTRADA-FIN TO TRUE
029700     ELSE
029800        PERFORM 2100-LEER-I THRU 2100-LEER-F
029900     END-IF
030000
030100*     ABRE EL MAESTRO DE OPERACIONES EN MODO SALIDA (OUTPUT),
030200*     PORQUE SE GENERA DE CERO EN CADA CORRIDA.
030300     OPEN OUTPUT SALIDA
030400*        ERROR AL ABRIR EL MAESTRO DE SALIDA - CORTA EL
030500     IF FS-SALIDA IS NOT EQUAL '00' THEN
030600        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
030700*           ERROR DE LECTURA DISTINTO DE FIN DE ARCHIVO.
030800        MOVE 9999 TO RETURN-CODE
030900        SET  FS-ENTRADA-FIN TO TRUE
031000     END-IF.
031100
031200 1000-INICIO-F. EXIT.
031300
031400
031500*------------------------------------------------------------------
031600* 2025-02-18 RVM TK-8802 - CICLO PRINCIPAL VALIDAR/SIMULAR/GRABAR
031700* CADA VUELTA PROCESA UNA SEÑAL YA LEIDA EN SGN-REG-SENAL Y LUEGO
031800* ADELANTA LA LECTURA PARA LA PROXIMA VUELTA (O PARA EL EOF).
031900 2000-PROCESO-I.
032000
032100     PERFORM 2010-VALIDAR-I  THRU 2010-VALIDAR-F
032200     PERFORM 2100-LEER-I     THRU 2100-LEER-F.
032300
032400 2000-PROCESO-F. EXIT.
032500
032600
032700*------------------------------------------------------------------
032800* ESTA RUTINA ES EL "CONTROLADOR" DE LA VALIDACION: PRIMERO SANEA
032900* EL SIMBOLO Y VALIDA DIRECCION Y PRECIO (ESTAS DOS ULTIMAS NUNCA
033000* RECHAZAN POR SI SOLAS LA DIRECCION - VER 2011 MAS ABAJO), Y
033100* RECIEN DESPUES DECIDE SI CORRESPONDE SIMULAR LA SALIDA.
033200 2010-VALIDAR-I.
033300
033400*     ASUME VALIDA HASTA QUE ALGUNA DE LAS VALIDACIONES
033500     MOVE 'SI' TO WS-SIM-VALIDO
033600
033700*     ORDEN DE VALIDACION: SIMBOLO, DIRECCION, PRECIO - EL
033800     PERFORM 2013-SANEAR-SIMBOLO-I THRU 2013-SANEAR-SIMBOLO-F
033900*     DE CERO A TRES PASES DE VALIDACION SEGUN EL ORDEN.
034000     PERFORM 2011-VALIDAR-DIREC-I  THRU 2011-VALIDAR-DIREC-F
034100     PERFORM 2012-VALIDAR-PRECIO-I THRU 2012-VALIDAR-PRECIO-F
034200
034300*                  SOLO SE SIMULA LA OPERACION SI EL PRECIO CAYO
034400*                  DENTRO DE RANGO Y EL FEED MANDO UN OUTCOME
034500*                  CONOCIDO (TP O SL) - CUALQUIER OTRO VALOR DE
034600*                  SGN-OUTCOME SE CONSIDERA SEÑAL INCOMPLETA.
034700     IF WS-SIM-VALIDO = 'SI' THEN
034800        IF SGN-OUTCOME-TP OR SGN-OUTCOME-SL THEN
034900           PERFORM 2020-CALC-TPSL-I THRU 2020-CALC-TPSL-F
035000           PERFORM 2030-SIMULAR-I   THRU 2030-SIMULAR-F
035100           PERFORM 2200-GRABAR-REG-I THRU 2200-GRABAR-REG-F
035200        ELSE
035300*           NINGUN OUTCOME RECONOCIDO: NO SE SIMULA NI SE GRABA.
035400           DISPLAY '* SEÑAL RECHAZADA - OUTCOME NO VALIDO = '
035500                                                SGN-OUTCOME
035600           ADD 1 TO WS-CANT-RECHAZADAS
035700        END-IF
035800     ELSE
035900*        PRECIO FUERA DE RANGO: SE RECHAZA SIN CONSULTAR EL
036000        DISPLAY '* SEÑAL RECHAZADA - PRECIO FUERA DE RANGO'
036100        ADD 1 TO WS-CANT-RECHAZADAS
036200     END-IF.
036300
036400 2010-VALIDAR-F. EXIT.
036500
036600
036700*---- VALIDACION DE LA DIRECCION DE CONTRAPARTE (BASE-58) --------
036800* 2025-03-04 RVM TK-8830 - SE BLANQUEA LA DIRECCION INVALIDA, NO
036900*                          SE RECHAZA LA OPERACION POR ELLA.
037000* UNA DIRECCION VACIA SE CONSIDERA VALIDA (EL FEED PUEDE NO
037100* MANDARLA); SOLO SE BLANQUEA CUANDO VIENE CARGADA PERO CON
037200* LONGITUD O ALFABETO INCORRECTO.
037300 2011-VALIDAR-DIREC-I.
037400
037500     MOVE 'SI'    TO WS-DIR-VALIDA
037600*     REINICIA EL LARGO ANTES DE MEDIR LA DIRECCION ACTUAL.
037700     MOVE ZERO    TO WS-DIR-LARGO
037800*     COPIA LA DIRECCION A LA TABLA DE TRABAJO PARA RECORRERLA.
037900     MOVE SGN-TOKEN-ADDR TO WS-DIR-TRABAJO-TXT
038000
038100*                  BARRE CARACTER POR CARACTER HASTA EL PRIMER
038200*                  BLANCO (O HASTA EL TOPE DE 44) PARA MEDIR LA
038300*                  LONGITUD REAL DE LA DIRECCION RECIBIDA.
038400     PERFORM 2015-MEDIR-DIRECCION-I THRU 2015-MEDIR-DIRECCION-F
038500             VARYING WS-IDX-DIR FROM 1 BY 1
038600             UNTIL WS-IDX-DIR > 44
038700                OR WS-DIR-CHAR (WS-IDX-DIR) = SPACE
038800
038900*        DIRECCION VACIA - NO HAY NADA QUE VALIDAR, SE DEJA TAL
039000     IF WS-DIR-LARGO = ZERO THEN
039100        CONTINUE
039200*        DIRECCION CARGADA - SE VALIDA LONGITUD Y ALFABETO; SI
039300     ELSE
039400        IF WS-DIR-LARGO < 32 OR WS-DIR-LARGO > 44 THEN
039500           MOVE 'NO' TO WS-DIR-VALIDA
039600        END-IF
039700        IF WS-DIR-VALIDA = 'NO' THEN
039800           MOVE SPACES TO SGN-TOKEN-ADDR
039900        END-IF
040000     END-IF.
040100
040200 2011-VALIDAR-DIREC-F. EXIT.
040300
040400*-------------------------------------------------------------
040500* SE EJECUTA UNA VEZ POR CARACTER DE LA DIRECCION (VIA VARYING
040600* DEL PERFORM DE 2011); SI APARECE UN CARACTER FUERA DEL
040700* ALFABETO BASE-58 LA DIRECCION QUEDA MARCADA INVALIDA, PERO EL
040800* CONTEO DE LARGO SIGUE HASTA EL BLANCO O EL TOPE DE 44.
040900 2015-MEDIR-DIRECCION-I.
041000
041100     ADD 1 TO WS-DIR-LARGO
041200*     CARACTER FUERA DEL ALFABETO BASE-58 DETECTADO.
041300     IF WS-DIR-CHAR (WS-IDX-DIR) IS NOT WS-CLASE-BASE58 THEN
041400        MOVE 'NO' TO WS-DIR-VALIDA
041500     END-IF.
041600
041700 2015-MEDIR-DIRECCION-F. EXIT.
041800
041900
042000*---- VALIDACION DEL PRECIO DE ENTRADA ----------------------------
042100* 2025-02-18 RVM TK-8802 - PRECIO CERO SE SUSTITUYE POR EL
042200*                          PRECIO DEFAULT ANTES DE VALIDAR RANGO.
042300* LA SUSTITUCION SE HACE DIRECTAMENTE SOBRE EL CAMPO DE ENTRADA
042400* SGN-ENTRY-PRICE, PORQUE EL VALOR CORREGIDO TAMBIEN SE USA MAS
042500* ADELANTE PARA CALCULAR TP/SL Y EL PNL DE LA OPERACION.
042600 2012-VALIDAR-PRECIO-I.
042700
042800*        FEED SIN PRECIO - SE USA EL PRECIO DEFAULT DE SHOP.
042900     IF SGN-ENTRY-PRICE = ZERO THEN
043000        MOVE WS-CFG-PRECIO-DEFAULT TO SGN-ENTRY-PRICE
043100     END-IF
043200
043300*     FUERA DE LOS TOPES CONFIGURADOS: LA SEÑAL QUEDA INVALIDA Y
043400     IF SGN-ENTRY-PRICE < WS-CFG-PRECIO-MIN
043500        OR SGN-ENTRY-PRICE > WS-CFG-PRECIO-MAX THEN
043600*        DESCALIFICA LA SEÑAL COMPLETA PARA 2010-VALIDAR-I.
043700        MOVE 'NO' TO WS-SIM-VALIDO
043800     END-IF.
043900
044000 2012-VALIDAR-PRECIO-F. EXIT.
044100
044200
044300*---- SANEAMIENTO DEL SIMBOLO RECIBIDO DEL FEED -------------------
044400* 2025-03-04 RVM TK-8830 - MAYUSCULIZA Y DESCARTA CARACTERES
044500*                          FUERA DE A-Z / 0-9; TOPE 10 BYTES.
044600* EL SIMBOLO SANEADO (NO EL RECIBIDO DEL FEED) ES EL QUE SE GRABA
044700* EN EL MAESTRO DE OPERACIONES, PARA QUE LOS REPORTES POSTERIORES
044800* (PGMESTAD, PGMTOKPF) NO TENGAN QUE REPETIR ESTA LIMPIEZA.
044900 2013-SANEAR-SIMBOLO-I.
045000
045100     MOVE SGN-TOKEN-SYMBOL TO WS-SIMBOLO-RAW-TXT
045200*     MAYUSCULIZA EL SIMBOLO RECIBIDO ANTES DE FILTRARLO.
045300     INSPECT WS-SIMBOLO-RAW-TXT CONVERTING
045400             'abcdefghijklmnopqrstuvwxyz'
045500          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
045600
045700*     INICIALIZA EL AREA DE SALIDA ANTES DE COPIAR.
045800     MOVE SPACES TO WS-SIMBOLO-SANEADO-TXT
045900     MOVE ZERO   TO WS-IDX-OUT
046000
046100*                  COPIA CARACTER POR CARACTER (VIA 2014) SOLO
046200*                  LOS ALFANUMERICOS, DESCARTANDO SIMBOLOS COMO
046300*                  '$' O '-' QUE ALGUNOS FEEDS ANTEPONEN AL TICKER.
046400*     UNA VUELTA DEL PERFORM POR CADA UNA DE LAS 10 POSICIONES
046500     PERFORM 2014-COPIAR-SIMBOLO-I THRU 2014-COPIAR-SIMBOLO-F
046600             VARYING WS-IDX-SIM FROM 1 BY 1
046700             UNTIL WS-IDX-SIM > 10
046800
046900*     SI NO SE COPIO NINGUN CARACTER VALIDO, EL SIMBOLO QUEDA
047000     IF WS-IDX-OUT = ZERO THEN
047100*        COMO 'UNKNOWN' PARA NO GRABAR UN CAMPO EN BLANCO.
047200        MOVE 'UNKNOWN' TO WS-SIMBOLO-SANEADO-TXT
047300     END-IF.
047400
047500 2013-SANEAR-SIMBOLO-F. EXIT.
047600
047700*-------------------------------------------------------------
047800* WS-IDX-OUT AVANZA SOLO CUANDO SE COPIA UN CARACTER VALIDO, POR
047900* LO QUE AL TERMINAR EL PERFORM QUEDA CON LA LONGITUD REAL DEL
048000* SIMBOLO SANEADO (USADA EN 2013 PARA DETECTAR EL CASO UNKNOWN).
048100 2014-COPIAR-SIMBOLO-I.
048200
048300*     SOLO SE COPIAN LETRAS Y DIGITOS; EL RESTO SE DESCARTA.
048400     IF WS-SIMBOLO-RAW-CHAR (WS-IDX-SIM) IS WS-CLASE-ALFANUM
048500        THEN
048600*        TOPE DE 10 BYTES PARA EL SIMBOLO SANEADO.
048700        IF WS-IDX-OUT < 10 THEN
048800           ADD 1 TO WS-IDX-OUT
048900           MOVE WS-SIMBOLO-RAW-CHAR (WS-IDX-SIM)
049000             TO WS-SIMBOLO-CHAR (WS-IDX-OUT)
049100        END-IF
049200     END-IF.
049300
049400 2014-COPIAR-SIMBOLO-F. EXIT.
049500
049600
049700*---- CALCULO DE PRECIOS DE TAKE PROFIT Y STOP LOSS --------------
049800* SE CALCULAN LOS DOS PRECIOS AUNQUE EL OUTCOME YA SEA CONOCIDO,
049900* PORQUE AMBOS QUEDAN GRABADOS EN EL MAESTRO DE OPERACIONES
050000* (TRD-TP-PRICE / TRD-SL-PRICE) PARA AUDITORIA DEL BACKTEST.
050100 2020-CALC-TPSL-I.
050200
050300*     TP = ENTRADA + PORCENTAJE DE GANANCIA CONFIGURADO.
050400     COMPUTE WS-PRECIO-TP ROUNDED =
050500             SGN-ENTRY-PRICE * (1 + (WS-CFG-TP-PCT / 100))
050600*     SL = ENTRADA - PORCENTAJE DE PERDIDA CONFIGURADO.
050700     COMPUTE WS-PRECIO-SL ROUNDED =
050800             SGN-ENTRY-PRICE * (1 - (WS-CFG-SL-PCT / 100)).
050900
051000 2020-CALC-TPSL-F. EXIT.
051100
051200
051300*---- SIMULACION DE LA SALIDA SEGUN EL FLAG DE RESULTADO ---------
051400* 2025-02-18 RVM TK-8802 - P=TOMO TP PRIMERO, L=TOMO SL PRIMERO.
051500* EL FEED YA DETERMINO CUAL DE LOS DOS NIVELES SE TOCO PRIMERO
051600* (NO HAY SERIE DE PRECIOS INTRADIA EN ESTE SISTEMA) - ESTE
051700* PROGRAMA SOLO TRADUCE ESE FLAG AL PRECIO DE SALIDA SIMULADO.
051800 2030-SIMULAR-I.
051900
052000*     TRADUCE EL FLAG DE RESULTADO DEL FEED AL PRECIO DE SALIDA.
052100     EVALUATE TRUE
052200        WHEN SGN-OUTCOME-TP
052300*           SE TOCO EL TAKE PROFIT PRIMERO.
052400           MOVE WS-PRECIO-TP TO WS-PRECIO-SALIDA
052500           MOVE 'TP'         TO WS-TIPO-SALIDA
052600        WHEN SGN-OUTCOME-SL
052700*           SE TOCO EL STOP LOSS PRIMERO.
052800           MOVE WS-PRECIO-SL TO WS-PRECIO-SALIDA
052900           MOVE 'SL'         TO WS-TIPO-SALIDA
053000     END-EVALUATE
053100
053200     PERFORM 2040-CALC-PNL-I THRU 2040-CALC-PNL-F.
053300
053400 2030-SIMULAR-F. EXIT.
053500
053600
053700*---- GANANCIA/PERDIDA GENERICA A PARTIR DE ENTRADA, SALIDA Y
053800*     MONTO INVERTIDO (UTILIDAD TRADE-CALCULATOR) ----------------
053900* EL MONTO DE POSICION ES FIJO (WS-CFG-POSICION) PARA TODAS LAS
054000* OPERACIONES DE LA CORRIDA - NO HAY SIZING DINAMICO NI APALANCA-
054100* MIENTO - POR LO QUE LAS "ACCIONES" SON SOLO LA CANTIDAD DE
054200* UNIDADES DEL TOKEN QUE ENTRAN EN ESE MONTO AL PRECIO DE ENTRADA.
054300 2040-CALC-PNL-I.
054400
054500*     CANTIDAD DE UNIDADES QUE ENTRAN EN EL MONTO FIJO DE
054600*     POSICION, AL PRECIO DE ENTRADA.
054700     COMPUTE WS-ACCIONES ROUNDED =
054800             WS-CFG-POSICION / SGN-ENTRY-PRICE
054900*     VALOR DE MERCADO DE ESAS UNIDADES AL PRECIO DE SALIDA.
055000     COMPUTE WS-VALOR-SALIDA ROUNDED =
055100             WS-ACCIONES * WS-PRECIO-SALIDA
055200*     GANANCIA/PERDIDA = VALOR DE SALIDA MENOS EL MONTO INVERTIDO.
055300     COMPUTE WS-PNL ROUNDED =
055400             WS-VALOR-SALIDA - WS-CFG-POSICION
055500*     MISMO RESULTADO EXPRESADO COMO PORCENTAJE SOBRE EL PRECIO
055600*     DE ENTRADA, PARA EL LISTADO ESTADISTICO DE PGMESTAD.
055700     COMPUTE WS-PNL-PCT ROUNDED =
055800             ((WS-PRECIO-SALIDA - SGN-ENTRY-PRICE)
055900               / SGN-ENTRY-PRICE) * 100.
056000
056100 2040-CALC-PNL-F. EXIT.
056200
056300
056400*---- LECTURA DEL ARCHIVO DE SEÑALES ------------------------------
056500* STATUS '10' ES FIN DE ARCHIVO NORMAL Y NO SE TRATA COMO ERROR;
056600* CUALQUIER OTRO STATUS DISTINTO DE '00' CORTA EL PROGRAMA CON
056700* RETURN-CODE 9999 PARA QUE EL JCL LO DETECTE.
056800 2100-LEER-I.
056900
057000*     LECTURA ANTICIPADA DE LA PROXIMA SEÑAL A PROCESAR.
057100     READ ENTRADA INTO SGN-REG-SENAL
057200
057300     EVALUATE FS-ENTRADA
057400*        LECTURA EXITOSA - SUMA AL CONTADOR DE LEIDAS.
057500        WHEN '00'
057600           ADD 1 TO WS-CANT-LEIDAS
057700*        FIN DE ARCHIVO - NO ES ERROR, SOLO CORTA EL CICLO.
057800        WHEN '10'
057900           CONTINUE
058000        WHEN OTHER
058100           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
058200*           ERROR AL GRABAR LA OPERACION EN EL MAESTRO.
058300           MOVE 9999 TO RETURN-CODE
058400           SET FS-ENTRADA-FIN TO TRUE
058500     END-EVALUATE.
058600
058700 2100-LEER-F. EXIT.
058800
058900
059000*---- GRABACION DE LA OPERACION SIMULADA EN EL MAESTRO -----------
059100* 2025-04-22 DLC TK-8911 - ID SECUENCIAL ASIGNADO AL GRABAR.
059200* EL ID SE ASIGNA RECIEN ACA (NO EN LA VALIDACION) PORQUE SOLO
059300* LAS OPERACIONES EFECTIVAMENTE SIMULADAS RECIBEN UN TRADE ID -
059400* LAS SEÑALES RECHAZADAS NO CONSUMEN NUMERACION.
059500 2200-GRABAR-REG-I.
059600
059700     ADD 1 TO WS-PROX-TRADE-ID
059800
059900*     ARMA EL REGISTRO COMPLETO DEL MAESTRO CAMPO POR CAMPO - EL
060000*     ORDEN SIGUE EL LAYOUT DE CPYTRADE DE ARRIBA HACIA ABAJO.
060100     MOVE WS-PROX-TRADE-ID       TO TRD-ID
060200     MOVE WS-SIMBOLO-SANEADO-TXT TO TRD-TOKEN-SYMBOL
060300     MOVE SGN-TOKEN-ADDR         TO TRD-TOKEN-ADDR
060400     MOVE SGN-ENTRY-PRICE        TO TRD-ENTRY-PRICE
060500     MOVE WS-PRECIO-SALIDA       TO TRD-EXIT-PRICE
060600*                  FECHA/HORA DE ENTRADA SE COPIAN TAL CUAL LAS
060700*                  MANDO EL FEED - EL DESGLOSE PARA IMPRESION SE
060800*                  ARMA RECIEN EN PGMEQSER, NO ACA.
060900     MOVE SGN-ENTRY-DATE         TO TRD-ENTRY-DATE
061000     MOVE SGN-ENTRY-TIME         TO TRD-ENTRY-TIME
061100     MOVE WS-CFG-POSICION        TO TRD-POSITION-SIZE
061200     MOVE WS-PRECIO-TP           TO TRD-TP-PRICE
061300     MOVE WS-PRECIO-SL           TO TRD-SL-PRICE
061400*                  PORCENTAJES DE CONFIGURACION TAMBIEN QUEDAN
061500*                  GRABADOS EN EL MAESTRO PARA TRAZABILIDAD, POR
061600*                  SI SE CAMBIAN LOS 77-LEVELS EN UNA CORRIDA
061700*                  POSTERIOR.
061800     MOVE WS-CFG-TP-PCT          TO TRD-TP-PCT
061900     MOVE WS-CFG-SL-PCT          TO TRD-SL-PCT
062000     MOVE WS-TIPO-SALIDA         TO TRD-EXIT-TYPE
062100     MOVE WS-PNL                 TO TRD-PNL
062200     MOVE WS-PNL-PCT             TO TRD-PNL-PCT
062300     MOVE 'CLOSED'               TO TRD-STATUS
062400     MOVE SGN-MESSAGE-ID         TO TRD-MESSAGE-ID
062500
062600*     GRABA EL REGISTRO ARMADO EN EL MAESTRO DE OPERACIONES.
062700     WRITE REG-SALIDA FROM TRD-REG-TRADE
062800
062900*     SOLO EL STATUS '00' CUENTA COMO GRABACION EXITOSA;
063000*     CUALQUIER OTRO CORTA EL PROGRAMA CON ERROR.
063100     EVALUATE FS-SALIDA
063200        WHEN '00'
063300           ADD 1 TO WS-CANT-GRABADAS
063400        WHEN OTHER
063500           DISPLAY '* ERROR EN GRABAR MAESTRO = ' FS-SALIDA
063600           MOVE 9999 TO RETURN-CODE
063700           SET FS-ENTRADA-FIN TO TRUE
063800     END-EVALUATE.
063900
064000 2200-GRABAR-REG-F. EXIT.
064100
064200
064300*---- CIERRE DE ARCHIVOS Y CONTROLES FINALES ----------------------
064400* LOS TRES CONTADORES IMPRESOS ACA SON SOLO PARA LA CONSOLA DEL
064500* JOB (SYSOUT) - EL RESUMEN FORMAL DE LA CORRIDA VA EN EL
064600* LISTADO QUE ARMA PGMESTAD A PARTIR DEL MAESTRO DE OPERACIONES.
064700 9999-FINAL-I.
064800
064900*     CIERRA ARCHIVOS ANTES DE MOSTRAR LOS CONTROLES FINALES.
065000     PERFORM 9100-CERRAR-ARCHIVOS-I
065100*           NO SE VUELVE A VALIDAR EL STATUS ACA, LOS ERRORES
065200        THRU 9100-CERRAR-ARCHIVOS-F
065300
065400*     RESUMEN DE CONTROL PARA LA CONSOLA DEL JOB.
065500     DISPLAY '=============================================='
065600*     TOTAL DE MENSAJES LEIDOS DEL FEED EN LA CORRIDA.
065700     DISPLAY ' SEÑALES LEIDAS:      ' WS-CANT-LEIDAS
065800*     TOTAL DE OPERACIONES SIMULADAS Y GRABADAS.
065900     DISPLAY ' OPERACIONES GRABADAS:' WS-CANT-GRABADAS
066000*     TOTAL DE SEÑALES QUE NO LLEGARON A GRABARSE.
066100     DISPLAY ' SEÑALES RECHAZADAS:  ' WS-CANT-RECHAZADAS.
066200
066300 9999-FINAL-F. EXIT.
066400
066500*-------------------------------------------------------------
066600* CIERRA AMBOS ARCHIVOS AUNQUE EL PRIMER CLOSE HAYA FALLADO, PARA
066700* NO DEJAR EL MAESTRO DE SALIDA ABIERTO SI SE PRODUJO UN ERROR
066800* TEMPRANO EN LA ENTRADA.
066900 9100-CERRAR-ARCHIVOS-I.
067000
067100*     CIERRE DEL ARCHIVO DE ENTRADA DE SEÑALES.
067200     CLOSE ENTRADA
067300*        ERROR AL CERRAR EL ARCHIVO DE ENTRADA.
067400     IF FS-ENTRADA IS NOT EQUAL '00' THEN
067500        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
067600        MOVE 9999 TO RETURN-CODE
067700     END-IF
067800
067900*     CIERRE DEL MAESTRO DE OPERACIONES DE SALIDA.
068000     CLOSE SALIDA
068100*        ERROR AL CERRAR EL MAESTRO DE SALIDA.
068200     IF FS-SALIDA IS NOT EQUAL '00' THEN
068300        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA
068400        MOVE 9999 TO RETURN-CODE
068500     END-IF.
068600
068700 9100-CERRAR-ARCHIVOS-F. EXIT.
