000100******************************************************************
000200* LAYOUT   CPYESTAD                                              *
000300*          ACUMULADORES Y LINEA DE IMPRESION DE LA SECCION       *
000400*          "BACKTEST STATISTICS SUMMARY" DEL LISTADO DE BACKTEST *
000500*          LIBRARY(ZONDA.BATCH.COPYLIB(CPYESTAD))                *
000600* ... USADA UNICAMENTE POR PGMESTAD                               *
000700******************************************************************
000800*
000900* HISTORIA:
001000*   2025-05-02  DLC  TK-8912  CREACION DEL LAYOUT.
001100*   2025-05-19  DLC  TK-8940  AGREGADO DE MAXIMO DRAWDOWN Y VALOR
001200*                             ESPERADO SEGUN PEDIDO DE RIESGOS.
001300*
001400******************************************************************
001500* ACUMULADORES DE LA CORRIDA - CONTADORES EN COMP, MONTOS EN      *
001600* COMP-3 (SEGUN NORMA DE SHOP PARA CAMPOS DE TRABAJO, NO ASI EN  *
001700* LOS ARCHIVOS FISICOS QUE VIAJAN EN ZONED)                      *
001800******************************************************************
001900 01  WS-ESTAD-ACUM.
002000*                       INDICADOR DE PRIMER REGISTRO LEIDO
002100     05 WS-ESTAD-PRIMER-REG       PIC X(02)        VALUE 'SI'.
002200*                       TOTAL TRADES
002300     05 WS-ESTAD-TOT-TRADES       PIC 9(07) COMP   VALUE ZERO.
002400*                       TRADES GANADORAS / PERDEDORAS
002500     05 WS-ESTAD-TOT-GANADAS      PIC 9(07) COMP   VALUE ZERO.
002600     05 WS-ESTAD-TOT-PERDIDAS     PIC 9(07) COMP   VALUE ZERO.
002700*                       WIN RATE %
002800     05 WS-ESTAD-WIN-RATE         PIC 9(03)V99     VALUE ZERO.
002900*                       TOTAL PNL DE TODAS LAS TRADES
003000     05 WS-ESTAD-TOT-PNL          PIC S9(09)V99 COMP-3 VALUE ZERO.
003100*                       PROMEDIO DE GANANCIA / PERDIDA
003200     05 WS-ESTAD-AVG-WIN          PIC S9(07)V99 COMP-3 VALUE ZERO.
003300     05 WS-ESTAD-AVG-LOSS         PIC 9(07)V99  COMP-3 VALUE ZERO.
003400*                       GANANCIA BRUTA / PERDIDA BRUTA
003500     05 WS-ESTAD-GROSS-PROFIT     PIC 9(09)V99  COMP-3 VALUE ZERO.
003600     05 WS-ESTAD-GROSS-LOSS       PIC 9(09)V99  COMP-3 VALUE ZERO.
003700*                       PROFIT FACTOR
003800     05 WS-ESTAD-PROFIT-FACTOR    PIC 9(05)V99     VALUE ZERO.
003900*                       PNL ACUMULADO CORRIENTE Y SU MAXIMO
004000*                       HISTORICO (PARA EL CALCULO DEL DRAWDOWN)
004100     05 WS-ESTAD-CUM-PNL          PIC S9(09)V99 COMP-3 VALUE ZERO.
004200     05 WS-ESTAD-CUM-MAX          PIC S9(09)V99 COMP-3 VALUE ZERO.
004300*                       MAXIMO DRAWDOWN (EL MAS NEGATIVO DE LOS
004400*                       (CUM.PNL - CUM.MAX) VISTOS EN EL ARCHIVO)
004500     05 WS-ESTAD-MAX-DRAWDOWN     PIC S9(09)V99 COMP-3 VALUE ZERO.
004600     05 WS-ESTAD-MAX-DD-PCT       PIC S9(03)V99    VALUE ZERO.
004700*                       VALOR ESPERADO POR TRADE
004800     05 WS-ESTAD-EXPECTED-VALUE   PIC S9(07)V99 COMP-3 VALUE ZERO.
004900*                       ROI % SOBRE EL CAPITAL INICIAL
005000     05 WS-ESTAD-ROI-PCT          PIC S9(05)V99    VALUE ZERO.
005100*                       CAPITAL INICIAL Y CAPITAL FINAL
005200     05 WS-ESTAD-CAPITAL-INI      PIC 9(09)V99  COMP-3 VALUE ZERO.
005300     05 WS-ESTAD-CAPITAL-FIN      PIC S9(09)V99 COMP-3 VALUE ZERO.
005400*                       SUMA DE PNL % DE TODAS LAS TRADES (PARA
005500*                       CONCILIACION CONTRA EL DETALLE POR SIMBOLO
005600*                       DE CPYTOKPF - VER 2000-PROCESO-I)
005700     05 WS-ESTAD-SUMA-PNL-PCT     PIC S9(07)V99 COMP-3 VALUE ZERO.
005800     05 FILLER                    PIC X(04)        VALUE SPACES.
005900*
006000*---- CAMPOS EDITADOS DE USO UNICO, PARA ARMAR LA LINEA DE       *
006100*     IMPRESION GENERICA LABEL/VALUE DEL PUNTO 3200-IMPRIMIR    *
006200 77  WS-ESTAD-ED-MONEY        PIC ZZZ,ZZZ,ZZ9.99-.
006300 77  WS-ESTAD-ED-PCT          PIC ZZ9.99-.
006400 77  WS-ESTAD-ED-CONT         PIC ZZZ,ZZ9.
006500*
006600*---- AREA BASE DEL TITULO / ENCABEZADO DE COLUMNA DE LA        *
006700*     SECCION 1 DEL LISTADO (132 BYTES) Y SUS REDEFINES --------
006800 01  WS-ESTAD-TITULO.
006900     03  FILLER              PIC X(38)  VALUE SPACES.
007000     03  FILLER              PIC X(32)  VALUE
007100               'BACKTEST STATISTICS SUMMARY'.
007200     03  FILLER              PIC X(10)  VALUE SPACES.
007300     03  FILLER              PIC X(12)  VALUE 'RUN DATE: '.
007400     03  WS-ESTAD-TIT-FECHA  PIC X(08)  VALUE SPACES.
007500     03  FILLER              PIC X(32)  VALUE SPACES.
007600*                       MISMA AREA, VISTA COMO ENCABEZADO DE
007700*                       COLUMNA (DESCRIPCION / VALOR)
007800 01  WS-ESTAD-COLHDR REDEFINES WS-ESTAD-TITULO.
007900     03  FILLER              PIC X(04)  VALUE SPACES.
008000     03  FILLER              PIC X(30)  VALUE 'DESCRIPTION'.
008100     03  FILLER              PIC X(04)  VALUE SPACES.
008200     03  FILLER              PIC X(18)  VALUE 'VALUE'.
008300     03  FILLER              PIC X(76)  VALUE SPACES.
008400*
008500*---- LINEA DETALLE GENERICA LABEL/VALUE, REUTILIZADA UNA VEZ   *
008600*     POR CADA RENGLON DE LA SECCION 1 --------------------------
008700 01  WS-ESTAD-LINEA.
008800     03  FILLER              PIC X(04)  VALUE SPACES.
008900     03  WS-ESTAD-ETIQUETA   PIC X(30)  VALUE SPACES.
009000     03  FILLER              PIC X(04)  VALUE SPACES.
009100     03  WS-ESTAD-VALOR      PIC X(18)  VALUE SPACES.
009200     03  FILLER              PIC X(76)  VALUE SPACES.
009300*                       MISMA AREA, VISTA CARACTER POR CARACTER
009400*                       PARA EL BLANQUEO DE BYTES NO IMPRIMIBLES
009500*                       ANTES DE GRABAR (VER 3250/3260 EN PGMESTAD)
009600 01  WS-ESTAD-LINEA-TABLA REDEFINES WS-ESTAD-LINEA.
009700     03  WS-ESTAD-LINEA-CHAR PIC X(01) OCCURS 132 TIMES.
