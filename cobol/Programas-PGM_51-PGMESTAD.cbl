000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMESTAD.
000300 AUTHOR.        D LOPEZ CABRERA.
000400 INSTALLATION.  ZONDA SISTEMAS - DEPTO BATCH.
000500 DATE-WRITTEN.  02/09/1986.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800***************************************************************
000900*    PGMESTAD - RESUMEN ESTADISTICO DEL BACKTEST               *
001000*    ============================================             *
001100*    - LEE EL MAESTRO DE OPERACIONES SIMULADAS (EN ORDEN DE    *
001200*      FECHA/HORA DE ENTRADA) Y ACUMULA, EN UN SOLO PASE:      *
001300*      CANTIDAD DE OPERACIONES, GANADORAS Y PERDEDORAS, PNL    *
001400*      TOTAL, GANANCIA Y PERDIDA BRUTA, Y EL DRAWDOWN MAXIMO   *
001500*      SOBRE EL PNL ACUMULADO CORRIDO.                         *
001600*    - AL FINALIZAR EL ARCHIVO, DERIVA WIN RATE, PROMEDIOS,    *
001700*      PROFIT FACTOR, VALOR ESPERADO, ROI % Y CAPITAL FINAL,   *
001800*      E IMPRIME LA PRIMERA SECCION DEL LISTADO DE BACKTEST    *
001900*      (BACKTEST STATISTICS SUMMARY).                          *
002000*    - SI EL ARCHIVO DE ENTRADA ESTA VACIO, IMPRIME EL RESUMEN *
002100*      CON TODOS LOS VALORES EN CERO Y CAPITAL FINAL IGUAL AL  *
002200*      CAPITAL INICIAL.                                        *
002300***************************************************************
002400*
002500* HISTORIA DE CAMBIOS:                                                    
002600* ====================                                                    
002700* 02/09/1986  DLC  OS-0098  CREACION DEL PROGRAMA - ACUMULACION Y OS-0098 
002800*                            LISTADO DE TOTALES GENERALES.        OS-0098 
002900* 19/05/1990  RVM  OS-0275  AGREGADO DE PAGINACION DEL LISTADO Y  OS-0275 
003000*                            RUTINA DE ENCABEZADOS REPETIDOS.     OS-0275 
003100* 11/02/1996  DLC  OS-0610  REVISION DE LOS ACUMULADORES DE       OS-0610 
003200*                            GANANCIA / PERDIDA BRUTA.            OS-0610 
003300* 23/09/1998  MGP  OS-0731  CAMPOS DE FECHA A 4 DIGITOS DE AÑO    OS-0731 
003400*                            (PROYECTO AÑO 2000).                 OS-0731 
003500* 05/06/1999  MGP  OS-0760  VERIFICACION FINAL AÑO 2000 - SIN     OS-0760 
003600*                            OTROS CAMBIOS DE LOGICA.             OS-0760 
003700* 02/05/2025  DLC  TK-8912  RECONVERSION DEL PROGRAMA PARA EL     TK-8912 
003800*                            RESUMEN ESTADISTICO DEL BACKTEST DE  TK-8912 
003900*                            SEÑALES DE TRADING (VER CPYESTAD /   TK-8912 
004000*                            CPYTRADE).                           TK-8912 
004100* 19/05/2025  DLC  TK-8940  AGREGADO DE MAXIMO DRAWDOWN Y VALOR   TK-8940 
004200*                            ESPERADO SEGUN PEDIDO DE RIESGOS.    TK-8940 
004300** 09/08/2025  HQL  TK-9024  AMPLIACION DE COMENTARIOS EN       TK-9024
004400**                            WORKING-STORAGE Y PROCEDURE       TK-9024
004500**                            DIVISION PARA CUMPLIR LA NORMA    TK-9024
004600**                            DE DOCUMENTACION DEL SHOP (SIN    TK-9024
004700**                            CAMBIOS DE LOGICA).               TK-9024
004800*
004900*
005000* NOTA GENERAL: ESTE PROGRAMA FORMA PARTE DEL TREN DE BATCH DE
005100* BACKTEST DE SEÑALES JUNTO CON PGMSIGPR (SIMULACION), PGMTOKPF
005200* (TOP/WORST) Y PGMEQSER (CURVA DE EQUITY). LOS CUATRO LEEN EL
005300* MISMO MAESTRO DE OPERACIONES (CPYTRADE) Y ESCRIBEN SOBRE EL
005400* MISMO DDLISTA, CADA UNO SU SECCION, EN PASES SEPARADOS DEL
005500* JCL DE LA CORRIDA.
005600***************************************************************
005700*    UNIDAD DE LA ESPECIFICACION CUBIERTA: STATISTICS-ENGINE   *
005800***************************************************************
005900
006000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300
006400* C01 IS TOP-OF-FORM: MNEMONICO DE SALTO DE PAGINA - SE USA EN
006500* LA UNICA ESCRITURA AFTER ADVANCING TOP-OF-FORM DE ESTE
006600* PROGRAMA (PRIMERA LINEA DEL LISTADO, VER 3200-IMPRIMIR-I).
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200
007300* DDTRADE - MAESTRO DE OPERACIONES SIMULADAS (SALIDA DE
007400* PGMSIGPR), ORGANIZACION SECUENCIAL, BLOQUEADO POR EL SO.
007500     SELECT ENTRADA ASSIGN DDTRADE
007600     FILE STATUS IS FS-ENTRADA.
007700
007800* DDLISTA - LISTADO DE BACKTEST, SALIDA SECUENCIAL PARA
007900* IMPRESION O VISUALIZACION EN PANTALLA.
008000     SELECT LISTADO ASSIGN DDLISTA
008100     FILE STATUS IS FS-LISTADO.
008200
008300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700*-------------------------------------------------------------
008800* FD ENTRADA - MAESTRO DE OPERACIONES SIMULADAS PRODUCIDO POR
008900* PGMSIGPR (CPYTRADE). VIENE EN ORDEN DE FECHA/HORA DE ENTRADA,
009000* POR LO QUE ESTE PROGRAMA ACUMULA EN UN SOLO PASE SECUENCIAL.
009100*-------------------------------------------------------------
009200 FD  ENTRADA
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500* REGISTRO FISICO DE ENTRADA - SE REDEFINE VIA CPYTRADE EN
009600* TRD-REG-TRADE PARA ACCEDER A LOS CAMPOS POR NOMBRE.
009700 01  REG-ENTRADA               PIC X(185).
009800
009900*-------------------------------------------------------------
010000* FD LISTADO - LISTADO DE BACKTEST (ZONDA.BATCH.RPTLIB).
010100* ESTE PROGRAMA IMPRIME LA PRIMERA SECCION (BACKTEST STATISTICS
010200* SUMMARY); LAS DEMAS SECCIONES LAS ARMAN PGMTOKPF Y PGMEQSER
010300* SOBRE EL MISMO DDNAME EN PASES POSTERIORES DEL JCL.
010400*-------------------------------------------------------------
010500 FD  LISTADO
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800* REGISTRO DE SALIDA DE 132 BYTES - ANCHO STANDARD DE LISTADO
010900* DE LA SHOP. SE ESCRIBE FROM LOS LAYOUTS DE CPYESTAD/CPYRPTH.
011000 01  REG-LISTADO               PIC X(132).
011100
011200*================================================================
011300* AREAS DE TRABAJO DEL PROGRAMA - INDICADORES DE ARCHIVO,
011400* CONTADORES DE CONTROL, ACUMULADOR DE DRAWDOWN CORRIDO Y
011500* CAMPOS EDITADOS PARA EL TITULO DEL LISTADO. LOS LAYOUTS DE
011600* NEGOCIO (MAESTRO DE OPERACIONES Y AREA DE ESTADISTICAS) VIENEN
011700* POR COPY MAS ABAJO.
011800*================================================================
011900 WORKING-STORAGE SECTION.
012000*========================*
012100*---- ARCHIVOS ---------------------------------------------------
012200* INDICADOR DE ESTADO DEL ARCHIVO DE ENTRADA - '00' NORMAL,
012300* '10' FIN DE ARCHIVO (88 FS-ENTRADA-FIN), CUALQUIER OTRO VALOR
012400* ES ERROR DE E/S Y SE TRATA EN 2100-LEER-I.
012500 77  FS-ENTRADA                PIC X(02) VALUE SPACES.
012600* 88 QUE SEÑALA FIN DE ARCHIVO NORMAL - CONTROLA EL UNTIL DEL
012700* MAIN-PROGRAM-I.
012800     88  FS-ENTRADA-FIN                  VALUE '10'.
012900* INDICADOR DE ESTADO DEL ARCHIVO DE SALIDA - IDEM FS-ENTRADA,
013000* PERO PARA EL LISTADO DE BACKTEST.
013100 77  FS-LISTADO                PIC X(02) VALUE SPACES.
013200* 88 DE FIN DE ARCHIVO DEL LISTADO - NO SE USA PARA CONTROL DE
013300* CICLO, SOLO POR SIMETRIA CON FS-ENTRADA.
013400     88  FS-LISTADO-FIN                  VALUE '10'.
013500
013600*---- CONTADOR DE CONTROL (COMP POR NORMA DE SHOP) ---------------
013700* CUENTA LAS OPERACIONES EFECTIVAMENTE LEIDAS DEL MAESTRO, PARA
013800* EL MENSAJE DE CONTROL DE FIN DE CORRIDA (VER 3000-FINAL-I).
013900 77  WS-CANT-LEIDAS            PIC 9(07) COMP  VALUE ZERO.
014000*---- SUBINDICE DE DEPURACION DE LA LINEA DETALLE (VER 3260) ------
014100* SUBINDICE DE LA TABLA WS-ESTAD-LINEA-CHAR (VER CPYESTAD) -
014200* RECORRE LOS 132 BYTES DE LA LINEA DETALLE ANTES DE GRABARLA.
014300 77  WS-ESTAD-IDX-DEP          PIC 9(04) COMP  VALUE ZERO.
014400
014500*---- ACUMULADOR TEMPORAL DEL DRAWDOWN CORRIDO -------------------
014600* GUARDA EL DRAWDOWN DEL REGISTRO ACTUAL (PNL ACUMULADO MENOS
014700* EL MAXIMO PNL ACUMULADO HASTA EL MOMENTO) PARA COMPARARLO
014800* CONTRA EL MAXIMO DRAWDOWN HISTORICO - VER 2000-PROCESO-I.
014900 77  WS-DD-TEMP                PIC S9(09)V99 COMP-3 VALUE ZERO.
015000
015100*---- CONFIGURACION DEL CAPITAL INICIAL (NORMA DE SHOP: MONTOS
015200*     DE TRABAJO EN COMP-3) ----------------------------------------
015300* PARAMETRO DE CAPITAL INICIAL DEL BACKTEST - FIJO EN EL
015400* PROGRAMA POR PEDIDO DE RIESGOS (NO VIENE POR ARCHIVO NI POR
015500* TARJETA DE PARAMETROS). SE USA PARA EL ROI % Y EL CAPITAL
015600* FINAL DE LA CORRIDA.
015700 77  WS-CFG-CAPITAL-INI        PIC 9(09)V99 COMP-3 VALUE 10000.00.
015800
015900*---- AREA DE EDICION DE LA FECHA DE CORRIDA PARA EL TITULO ------
016000* FECHA DEL SISTEMA EDITADA MM/DD/AA PARA EL TITULO DEL
016100* LISTADO (WS-ESTAD-TIT-FECHA EN CPYESTAD) - SE ARMA UNA SOLA
016200* VEZ EN 1000-INICIO-I.
016300 01  WS-FECHA-TIT-ED.
016400* MES/DIA/AÑO DE LA FECHA DE CORRIDA, SEPARADOS POR '/' PARA
016500* EL TITULO DEL LISTADO.
016600     05  WS-FTE-MM             PIC 99.
016700     05  FILLER                PIC X     VALUE '/'.
016800     05  WS-FTE-DD             PIC 99.
016900     05  FILLER                PIC X     VALUE '/'.
017000     05  WS-FTE-AA             PIC 99.
017100
017200*////// COPYS DE LAYOUTS ////////////////////////////////////////
017300*    COPY CPYTRADE.
017400* CPYTRADE - LAYOUT DEL MAESTRO DE OPERACIONES SIMULADAS.
017500* REDEFINE REG-ENTRADA EN TRD-REG-TRADE CON LOS CAMPOS DE
017600* NEGOCIO (SIMBOLO, FECHA/HORA, PRECIOS, RESULTADO, PNL).
017700     COPY CPYTRADE.
017800
017900*    COPY CPYESTAD.
018000* CPYESTAD - ACUMULADORES Y LINEA DE IMPRESION DE LA SECCION
018100* BACKTEST STATISTICS SUMMARY (PRIMERA SECCION DEL LISTADO).
018200     COPY CPYESTAD.
018300
018400*    COPY CPYRPTH.
018500* CPYRPTH - ENCABEZADOS Y LINEAS DE SEPARACION COMUNES A LAS
018600* TRES SECCIONES DEL LISTADO DE BACKTEST (USADO TAMBIEN POR
018700* PGMTOKPF Y PGMEQSER).
018800     COPY CPYRPTH.
018900*//////////////////////////////////////////////////////////////////
019000
019100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019200*================================================================
019300* LOGICA DEL PROGRAMA - UN SOLO PASE SECUENCIAL SOBRE EL MAESTRO
019400* DE OPERACIONES: ABRE, ACUMULA REGISTRO POR REGISTRO, DERIVA
019500* LAS ESTADISTICAS AL LLEGAR AL FIN DE ARCHIVO E IMPRIME LA
019600* PRIMERA SECCION DEL LISTADO DE BACKTEST.
019700*================================================================
019800 PROCEDURE DIVISION.
019900
020000* PARRAFO RECTOR - ESTRUCTURA CLASICA DE LA SHOP: INICIO,
020100* PROCESO REPETIDO HASTA FIN DE ARCHIVO, FINAL.
020200 MAIN-PROGRAM-I.
020300
020400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
020500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020600                            UNTIL FS-ENTRADA-FIN
020700     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
020800
020900* FIN DE LA EJECUCION - RETURN-CODE YA QUEDO FIJADO EN LOS
021000* PARRAFOS ANTERIORES SI HUBO ALGUN ERROR DE E/S.
021100 MAIN-PROGRAM-F. GOBACK.
021200
021300
021400*---- APERTURA DE ARCHIVOS Y PRIMERA LECTURA ----------------------
021500 1000-INICIO-I.
021600
021700* TOMA LA FECHA DEL SISTEMA PARA EL TITULO DEL LISTADO Y LA
021800* REACOMODA EN FORMATO MM/DD/AA (VER WS-FECHA-TIT-ED).
021900     ACCEPT WS-RPT-FECHA-CORRIDA FROM DATE
022000     MOVE WS-RPT-FC-MM TO WS-FTE-MM
022100     MOVE WS-RPT-FC-DD TO WS-FTE-DD
022200     MOVE WS-RPT-FC-AA TO WS-FTE-AA
022300     MOVE WS-FECHA-TIT-ED TO WS-ESTAD-TIT-FECHA
022400
022500* EL CAPITAL INICIAL SE COPIA AL AREA DE ACUMULACION ANTES DE
022600* LEER LA PRIMER OPERACION, PORQUE SI EL ARCHIVO VIENE VACIO
022700* EL LISTADO DEBE IGUALMENTE MOSTRAR CAPITAL INICIAL = FINAL.
022800     MOVE WS-CFG-CAPITAL-INI TO WS-ESTAD-CAPITAL-INI
022900
023000* SI EL OPEN FALLA SE CORTA LA CORRIDA (FS-ENTRADA-FIN A TRUE)
023100* SIN INTENTAR LA PRIMER LECTURA NI ABRIR EL LISTADO.
023200     OPEN INPUT ENTRADA
023300     IF FS-ENTRADA IS NOT EQUAL '00' THEN
023400* SE AVISA POR CONSOLA EL CODIGO DE ESTADO DEVUELTO POR EL
023500* SISTEMA PARA FACILITAR EL DIAGNOSTICO DEL OPERADOR.
023600        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
023700        MOVE 9999 TO RETURN-CODE
023800        SET  FS-ENTRADA-FIN TO TRUE
023900     ELSE
024000* PRIMERA LECTURA DEL MAESTRO - SI VIENE VACIO, FS-ENTRADA-FIN
024100* QUEDA EN TRUE DESDE ACA Y 2000-PROCESO-I NUNCA SE EJECUTA.
024200        PERFORM 2100-LEER-I THRU 2100-LEER-F
024300     END-IF
024400
024500* EL LISTADO SE ABRE DESPUES DE LA PRIMER LECTURA - ASI, SI EL
024600* MAESTRO ESTA VACIO O FALLA SU OPEN, NO SE GENERA UN LISTADO
024700* A MEDIAS.
024800     OPEN OUTPUT LISTADO
024900     IF FS-LISTADO IS NOT EQUAL '00' THEN
025000* IDEM ANTERIOR, PERO PARA EL ARCHIVO DE SALIDA.
025100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
025200        MOVE 9999 TO RETURN-CODE
025300        SET  FS-ENTRADA-FIN TO TRUE
025400     END-IF.
025500
025600* FIN DE LA APERTURA DE ARCHIVOS Y PRIMERA LECTURA.
025700 1000-INICIO-F. EXIT.
025800
025900
026000*---- ACUMULACION POR REGISTRO DEL MAESTRO DE OPERACIONES --------
026100* 2025-05-02 DLC TK-8912 - ACUMULA TOTALES Y DRAWDOWN CORRIDO.
026200 2000-PROCESO-I.
026300
026400* CADA REGISTRO LEIDO ES UNA OPERACION SIMULADA - SE CUENTA Y
026500* SE ACUMULAN PNL Y PNL % SIN IMPORTAR EL RESULTADO.
026600     ADD 1 TO WS-ESTAD-TOT-TRADES
026700     ADD TRD-PNL TO WS-ESTAD-TOT-PNL
026800     ADD TRD-PNL-PCT TO WS-ESTAD-SUMA-PNL-PCT
026900
027000* CLASIFICA LA OPERACION EN GANADORA O PERDEDORA SEGUN EL
027100* SIGNO DEL PNL; PNL = CERO NO SUMA A NINGUNO DE LOS DOS
027200* CONTADORES (SE CONSIDERA NEUTRA).
027300     IF TRD-PNL > ZERO THEN
027400        ADD 1 TO WS-ESTAD-TOT-GANADAS
027500        ADD TRD-PNL TO WS-ESTAD-GROSS-PROFIT
027600     ELSE
027700        IF TRD-PNL < ZERO THEN
027800           ADD 1 TO WS-ESTAD-TOT-PERDIDAS
027900* TRD-PNL ES NEGATIVO ACA, POR ESO SE RESTA PARA QUE
028000* WS-ESTAD-GROSS-LOSS QUEDE ACUMULADO EN NEGATIVO.
028100           SUBTRACT TRD-PNL FROM WS-ESTAD-GROSS-LOSS
028200        END-IF
028300     END-IF
028400
028500* PNL ACUMULADO CORRIDO (EQUITY) HASTA ESTA OPERACION - BASE
028600* DEL CALCULO DE DRAWDOWN QUE SIGUE.
028700     ADD TRD-PNL TO WS-ESTAD-CUM-PNL
028800
028900* EN EL PRIMER REGISTRO EL MAXIMO ACUMULADO ARRANCA IGUAL AL
029000* PNL ACUMULADO (NO HAY DRAWDOWN TODAVIA); DE AHI EN MAS SOLO
029100* SE ACTUALIZA CUANDO SE SUPERA UN NUEVO MAXIMO (PICO).
029200     IF WS-ESTAD-PRIMER-REG = 'SI' THEN
029300        MOVE 'NO' TO WS-ESTAD-PRIMER-REG
029400        MOVE WS-ESTAD-CUM-PNL TO WS-ESTAD-CUM-MAX
029500     ELSE
029600        IF WS-ESTAD-CUM-PNL > WS-ESTAD-CUM-MAX THEN
029700           MOVE WS-ESTAD-CUM-PNL TO WS-ESTAD-CUM-MAX
029800        END-IF
029900     END-IF
030000
030100* DRAWDOWN DEL REGISTRO ACTUAL = PNL ACUMULADO MENOS EL PICO
030200* MAXIMO ALCANZADO HASTA AHORA (SIEMPRE <= CERO). SI ES MAS
030300* NEGATIVO QUE EL PEOR REGISTRADO, PASA A SER EL NUEVO MAXIMO
030400* DRAWDOWN DE LA CORRIDA.
030500     COMPUTE WS-DD-TEMP = WS-ESTAD-CUM-PNL - WS-ESTAD-CUM-MAX
030600     IF WS-DD-TEMP < WS-ESTAD-MAX-DRAWDOWN THEN
030700        MOVE WS-DD-TEMP TO WS-ESTAD-MAX-DRAWDOWN
030800     END-IF
030900
031000* LEE LA SIGUIENTE OPERACION DEL MAESTRO ANTES DE VOLVER AL
031100* CONTROL DEL MAIN-PROGRAM-I (UNTIL FS-ENTRADA-FIN).
031200     PERFORM 2100-LEER-I THRU 2100-LEER-F.
031300
031400* FIN DE LA ACUMULACION DE UN REGISTRO DEL MAESTRO.
031500 2000-PROCESO-F. EXIT.
031600
031700
031800*---- LECTURA DEL MAESTRO DE OPERACIONES --------------------------
031900 2100-LEER-I.
032000
032100* LECTURA UNICA DEL MAESTRO, COMPARTIDA ENTRE LA PRIMERA
032200* LECTURA (1000-INICIO-I) Y LAS SIGUIENTES (2000-PROCESO-I).
032300     READ ENTRADA INTO TRD-REG-TRADE
032400
032500* '00' = LECTURA NORMAL, '10' = FIN DE ARCHIVO (SIN ERROR),
032600* CUALQUIER OTRO CODIGO ES UN ERROR DE E/S QUE CORTA LA
032700* CORRIDA CON RETURN-CODE 9999.
032800     EVALUATE FS-ENTRADA
032900        WHEN '00'
033000           ADD 1 TO WS-CANT-LEIDAS
033100        WHEN '10'
033200           CONTINUE
033300        WHEN OTHER
033400* ERROR DE E/S EN LA LECTURA - NO ES FIN DE ARCHIVO NORMAL,
033500* POR LO QUE SE CORTA LA CORRIDA.
033600           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
033700           MOVE 9999 TO RETURN-CODE
033800           SET FS-ENTRADA-FIN TO TRUE
033900     END-EVALUATE.
034000
034100* FIN DE LA LECTURA DEL MAESTRO DE OPERACIONES.
034200 2100-LEER-F. EXIT.
034300
034400
034500*---- CIERRE, CALCULO DE DERIVADAS E IMPRESION DEL RESUMEN -------
034600 3000-FINAL-I.
034700
034800* AL LLEGAR ACA YA SE LEYO TODO EL MAESTRO - SE DERIVAN LAS
034900* ESTADISTICAS Y SE IMPRIME LA PRIMERA SECCION DEL LISTADO
035000* ANTES DE CERRAR LOS ARCHIVOS.
035100     PERFORM 3100-CALCULAR-I  THRU 3100-CALCULAR-F
035200     PERFORM 3200-IMPRIMIR-I  THRU 3200-IMPRIMIR-F
035300
035400* SE CIERRAN AMBOS ARCHIVOS AUNQUE UNO DE LOS CLOSE FALLE, PARA
035500* NO DEJAR EL LISTADO ABIERTO SI LA ENTRADA DA ERROR.
035600     CLOSE ENTRADA
035700     IF FS-ENTRADA IS NOT EQUAL '00' THEN
035800* SE AVISA EL ERROR PERO SE CONTINUA PARA INTENTAR CERRAR EL
035900* LISTADO TAMBIEN (VER NOTA EN 3000-FINAL-I).
036000        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
036100        MOVE 9999 TO RETURN-CODE
036200     END-IF
036300
036400* CIERRE DEL LISTADO - SI FALLA, SOLO SE AVISA POR DISPLAY Y
036500* SE DEJA RETURN-CODE EN 9999; EL PROGRAMA YA TERMINO SU
036600* TRABAJO UTIL.
036700     CLOSE LISTADO
036800     IF FS-LISTADO IS NOT EQUAL '00' THEN
036900* AVISO DE ERROR DE CIERRE DEL LISTADO.
037000        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
037100        MOVE 9999 TO RETURN-CODE
037200     END-IF
037300
037400* MENSAJE DE CONTROL DE OPERADOR - CANTIDAD DE OPERACIONES
037500* REALMENTE LEIDAS, PARA CRUZAR CONTRA EL MAESTRO DE ORIGEN.
037600     DISPLAY '=============================================='
037700     DISPLAY ' OPERACIONES LEIDAS: ' WS-CANT-LEIDAS.
037800
037900* FIN DEL PARRAFO DE CIERRE Y RESUMEN DE CORRIDA.
038000 3000-FINAL-F. EXIT.
038100
038200
038300*---- CALCULO DE LAS ESTADISTICAS DERIVADAS -----------------------
038400* 2025-05-19 DLC TK-8940 - MAX DRAWDOWN %, VALOR ESPERADO Y ROI %.
038500 3100-CALCULAR-I.
038600
038700* EVITA DIVISION POR CERO CUANDO EL MAESTRO VINO VACIO - EN
038800* ESE CASO WS-ESTAD-WIN-RATE QUEDA EN SU VALOR INICIAL (CERO).
038900     IF WS-ESTAD-TOT-TRADES > ZERO THEN
039000        COMPUTE WS-ESTAD-WIN-RATE ROUNDED =
039100                (WS-ESTAD-TOT-GANADAS / WS-ESTAD-TOT-TRADES) * 100
039200     END-IF
039300
039400* PROMEDIO DE GANANCIA POR OPERACION GANADORA - SOLO SI HUBO
039500* AL MENOS UNA (SI NO, QUEDA EN CERO).
039600     IF WS-ESTAD-TOT-GANADAS > ZERO THEN
039700        COMPUTE WS-ESTAD-AVG-WIN ROUNDED =
039800                WS-ESTAD-GROSS-PROFIT / WS-ESTAD-TOT-GANADAS
039900     END-IF
040000
040100* PROMEDIO DE PERDIDA POR OPERACION PERDEDORA - IDEM ANTERIOR.
040200     IF WS-ESTAD-TOT-PERDIDAS > ZERO THEN
040300        COMPUTE WS-ESTAD-AVG-LOSS ROUNDED =
040400                WS-ESTAD-GROSS-LOSS / WS-ESTAD-TOT-PERDIDAS
040500     END-IF
040600
040700* PROFIT FACTOR = GANANCIA BRUTA / PERDIDA BRUTA - SIN
040800* PERDIDAS REGISTRADAS NO SE PUEDE CALCULAR Y QUEDA EN CERO.
040900     IF WS-ESTAD-GROSS-LOSS > ZERO THEN
041000        COMPUTE WS-ESTAD-PROFIT-FACTOR ROUNDED =
041100                WS-ESTAD-GROSS-PROFIT / WS-ESTAD-GROSS-LOSS
041200     END-IF
041300
041400* MAXIMO DRAWDOWN COMO PORCENTAJE DEL CAPITAL INICIAL - PEDIDO
041500* ESPECIFICO DE RIESGOS (TK-8940).
041600     COMPUTE WS-ESTAD-MAX-DD-PCT ROUNDED =
041700             (WS-ESTAD-MAX-DRAWDOWN / WS-ESTAD-CAPITAL-INI) * 100
041800
041900* VALOR ESPERADO POR OPERACION = (WIN RATE * GANANCIA MEDIA)
042000* MENOS ((1 - WIN RATE) * PERDIDA MEDIA) - FORMULA ESTANDAR
042100* DE EXPECTANCY PEDIDA POR RIESGOS (TK-8940).
042200     COMPUTE WS-ESTAD-EXPECTED-VALUE ROUNDED =
042300             ((WS-ESTAD-WIN-RATE / 100) * WS-ESTAD-AVG-WIN) -
042400             ((1 - (WS-ESTAD-WIN-RATE / 100)) * WS-ESTAD-AVG-LOSS)
042500
042600* RETORNO SOBRE EL CAPITAL INICIAL, EN PORCENTAJE.
042700     COMPUTE WS-ESTAD-ROI-PCT ROUNDED =
042800             (WS-ESTAD-TOT-PNL / WS-ESTAD-CAPITAL-INI) * 100
042900
043000* CAPITAL FINAL = CAPITAL INICIAL MAS EL PNL TOTAL DE TODA LA
043100* CORRIDA - SIN REDONDEO, YA QUE AMBOS CAMPOS SON COMP-3 CON
043200* DOS DECIMALES.
043300     COMPUTE WS-ESTAD-CAPITAL-FIN =
043400             WS-ESTAD-CAPITAL-INI + WS-ESTAD-TOT-PNL.
043500
043600* FIN DEL CALCULO DE LAS ESTADISTICAS DERIVADAS.
043700 3100-CALCULAR-F. EXIT.
043800
043900
044000*---- IMPRESION DE LA SECCION "BACKTEST STATISTICS SUMMARY" ------
044100 3200-IMPRIMIR-I.
044200
044300* TITULO DE LA SECCION - AFTER ADVANCING TOP-OF-FORM SALTA A
044400* PAGINA NUEVA PORQUE ES LA PRIMERA ESCRITURA DEL LISTADO
044500* (UNICO OPEN OUTPUT DE LAS TRES SECCIONES).
044600     WRITE REG-LISTADO FROM WS-ESTAD-TITULO
044700           AFTER ADVANCING TOP-OF-FORM
044800     WRITE REG-LISTADO FROM WS-RPT-LINEA-DOBLE  AFTER 1
044900     WRITE REG-LISTADO FROM WS-ESTAD-COLHDR     AFTER 1
045000     WRITE REG-LISTADO FROM WS-RPT-LINEA-SIMPLE AFTER 1
045100* REINICIA EL CONTADOR DE LINEAS DE PAGINA PARA ESTA SECCION
045200* (CPYRPTH) - AUNQUE ESTA SECCION NO PAGINA, SE MANTIENE POR
045300* CONSISTENCIA CON LAS OTRAS DOS SECCIONES DEL LISTADO.
045400     MOVE ZERO TO WS-RPT-LINEA-CTA
045500
045600* DE ACA EN ADELANTE, UNA LINEA DETALLE POR CADA METRICA DEL
045700* RESUMEN - ETIQUETA FIJA Y VALOR EDITADO SEGUN EL TIPO DE
045800* DATO (CONTADOR, PORCENTAJE O MONTO), ARMADOS EN
045900* 3250-ESCRIBIR-LINEA-I.
046000     MOVE 'TOTAL TRADES'        TO WS-ESTAD-ETIQUETA
046100     MOVE WS-ESTAD-TOT-TRADES   TO WS-ESTAD-ED-CONT
046200     MOVE WS-ESTAD-ED-CONT      TO WS-ESTAD-VALOR
046300     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
046400
046500* CANTIDAD DE OPERACIONES GANADORAS.
046600     MOVE 'WINNING TRADES'      TO WS-ESTAD-ETIQUETA
046700     MOVE WS-ESTAD-TOT-GANADAS  TO WS-ESTAD-ED-CONT
046800     MOVE WS-ESTAD-ED-CONT      TO WS-ESTAD-VALOR
046900     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
047000
047100* CANTIDAD DE OPERACIONES PERDEDORAS.
047200     MOVE 'LOSING TRADES'       TO WS-ESTAD-ETIQUETA
047300     MOVE WS-ESTAD-TOT-PERDIDAS TO WS-ESTAD-ED-CONT
047400     MOVE WS-ESTAD-ED-CONT      TO WS-ESTAD-VALOR
047500     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
047600
047700* DE ACA EN MAS LAS METRICAS SON PORCENTAJES O MONTOS
047800* DERIVADOS, CALCULADOS EN 3100-CALCULAR-I.
047900     MOVE 'WIN RATE %'          TO WS-ESTAD-ETIQUETA
048000     MOVE WS-ESTAD-WIN-RATE     TO WS-ESTAD-ED-PCT
048100     MOVE WS-ESTAD-ED-PCT       TO WS-ESTAD-VALOR
048200     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
048300
048400* PNL TOTAL ACUMULADO DE TODAS LAS OPERACIONES.
048500     MOVE 'TOTAL PNL'           TO WS-ESTAD-ETIQUETA
048600     MOVE WS-ESTAD-TOT-PNL      TO WS-ESTAD-ED-MONEY
048700     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
048800     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
048900
049000* GANANCIA PROMEDIO DE LAS OPERACIONES GANADORAS.
049100     MOVE 'AVERAGE WIN'         TO WS-ESTAD-ETIQUETA
049200     MOVE WS-ESTAD-AVG-WIN      TO WS-ESTAD-ED-MONEY
049300     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
049400     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
049500
049600* PERDIDA PROMEDIO DE LAS OPERACIONES PERDEDORAS.
049700     MOVE 'AVERAGE LOSS'        TO WS-ESTAD-ETIQUETA
049800     MOVE WS-ESTAD-AVG-LOSS     TO WS-ESTAD-ED-MONEY
049900     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
050000     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
050100
050200* SUMA BRUTA DE GANANCIAS, SIN NETEAR CONTRA LAS PERDIDAS.
050300     MOVE 'GROSS PROFIT'        TO WS-ESTAD-ETIQUETA
050400     MOVE WS-ESTAD-GROSS-PROFIT TO WS-ESTAD-ED-MONEY
050500     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
050600     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
050700
050800* SUMA BRUTA DE PERDIDAS (VALOR NEGATIVO).
050900     MOVE 'GROSS LOSS'          TO WS-ESTAD-ETIQUETA
051000     MOVE WS-ESTAD-GROSS-LOSS   TO WS-ESTAD-ED-MONEY
051100     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
051200     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
051300
051400* RELACION ENTRE GANANCIA BRUTA Y PERDIDA BRUTA.
051500     MOVE 'PROFIT FACTOR'       TO WS-ESTAD-ETIQUETA
051600     MOVE WS-ESTAD-PROFIT-FACTOR TO WS-ESTAD-ED-PCT
051700     MOVE WS-ESTAD-ED-PCT       TO WS-ESTAD-VALOR
051800     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
051900
052000* PEOR CAIDA DEL PNL ACUMULADO RESPECTO DE SU PICO ANTERIOR.
052100     MOVE 'MAX DRAWDOWN'        TO WS-ESTAD-ETIQUETA
052200     MOVE WS-ESTAD-MAX-DRAWDOWN TO WS-ESTAD-ED-MONEY
052300     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
052400     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
052500
052600* EL MISMO VALOR, EXPRESADO COMO PORCENTAJE DEL CAPITAL.
052700     MOVE 'MAX DRAWDOWN %'      TO WS-ESTAD-ETIQUETA
052800     MOVE WS-ESTAD-MAX-DD-PCT   TO WS-ESTAD-ED-PCT
052900     MOVE WS-ESTAD-ED-PCT       TO WS-ESTAD-VALOR
053000     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
053100
053200* EXPECTANCY PROMEDIO POR OPERACION (VER 3100-CALCULAR-I).
053300     MOVE 'EXPECTED VALUE'      TO WS-ESTAD-ETIQUETA
053400     MOVE WS-ESTAD-EXPECTED-VALUE TO WS-ESTAD-ED-MONEY
053500     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
053600     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
053700
053800* RETORNO PORCENTUAL SOBRE EL CAPITAL INICIAL.
053900     MOVE 'ROI %'               TO WS-ESTAD-ETIQUETA
054000     MOVE WS-ESTAD-ROI-PCT      TO WS-ESTAD-ED-PCT
054100     MOVE WS-ESTAD-ED-PCT       TO WS-ESTAD-VALOR
054200     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
054300
054400* ULTIMAS DOS LINEAS DEL RESUMEN - CAPITAL INICIAL Y FINAL,
054500* PARA QUE EL LECTOR VEA DE UN VISTAZO EL RESULTADO NETO DE
054600* LA CORRIDA.
054700     MOVE 'INITIAL CAPITAL'     TO WS-ESTAD-ETIQUETA
054800     MOVE WS-ESTAD-CAPITAL-INI  TO WS-ESTAD-ED-MONEY
054900     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
055000     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
055100
055200* CAPITAL FINAL DE LA CORRIDA.
055300     MOVE 'ENDING CAPITAL'      TO WS-ESTAD-ETIQUETA
055400     MOVE WS-ESTAD-CAPITAL-FIN  TO WS-ESTAD-ED-MONEY
055500     MOVE WS-ESTAD-ED-MONEY     TO WS-ESTAD-VALOR
055600     PERFORM 3250-ESCRIBIR-LINEA-I THRU 3250-ESCRIBIR-LINEA-F             
055700
055800* LINEA EN BLANCO DE CIERRE ANTES DE QUE LA SIGUIENTE SECCION
055900* (ARMADA POR PGMTOKPF EN UN PASE POSTERIOR) CONTINUE
056000* ESCRIBIENDO SOBRE EL MISMO DDLISTA.
056100     WRITE REG-LISTADO FROM WS-RPT-LINEA-BLANCO AFTER 1.
056200
056300* FIN DE LA IMPRESION DE LA SECCION DE RESUMEN.
056400 3200-IMPRIMIR-F. EXIT.
056500
056600*---- DEPURACION Y ESCRITURA DE LA LINEA DETALLE GENERICA --------
056700* 2025-07-04 DLC TK-8961 - BLANQUEO DE BYTES NO IMPRIMIBLES QUE
056800*                          PUDIERAN QUEDAR EN WS-ESTAD-VALOR ANTES
056900*                          DE GRABAR EL RENGLON (VER WS-ESTAD-
057000*                          LINEA-TABLA EN CPYESTAD).
057100 3250-ESCRIBIR-LINEA-I.
057200
057300* ANTES DE GRABAR, SE RECORREN LOS 132 BYTES DE LA LINEA
057400* DETALLE BLANQUEANDO CUALQUIER BYTE NO IMPRIMIBLE QUE PUEDA
057500* HABER QUEDADO DE UNA EDICION ANTERIOR (VER 3260).
057600     MOVE ZERO TO WS-ESTAD-IDX-DEP
057700     PERFORM 3260-DEPURAR-CARACTER-I THRU 3260-DEPURAR-CARACTER-F
057800             VARYING WS-ESTAD-IDX-DEP FROM 1 BY 1
057900             UNTIL WS-ESTAD-IDX-DEP > 132
058000
058100* GRABA LA LINEA DETALLE YA DEPURADA.
058200     WRITE REG-LISTADO FROM WS-ESTAD-LINEA AFTER 1.
058300
058400* FIN DEL ARMADO Y GRABACION DE UNA LINEA DETALLE.
058500 3250-ESCRIBIR-LINEA-F. EXIT.
058600
058700*-------------------------------------------------------------
058800 3260-DEPURAR-CARACTER-I.
058900
059000* CUALQUIER BYTE DE CONTROL (MENOR QUE EL BLANCO EN LA TABLA
059100* DE COLACION) SE REEMPLAZA POR BLANCO - EVITA CARACTERES
059200* RAROS EN EL LISTADO IMPRESO.
059300     IF WS-ESTAD-LINEA-CHAR (WS-ESTAD-IDX-DEP) < SPACE THEN
059400        MOVE SPACE TO WS-ESTAD-LINEA-CHAR (WS-ESTAD-IDX-DEP)
059500     END-IF.
059600
059700* FIN DE LA DEPURACION DE UN CARACTER DE LA LINEA.
059800 3260-DEPURAR-CARACTER-F. EXIT.
