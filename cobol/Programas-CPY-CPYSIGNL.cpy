000100******************************************************************
000200* LAYOUT   CPYSIGNL                                              *
000300*          SENAL DE TRADING RECIBIDA DEL FEED DE BROADCAST       *
000400*          LIBRARY(ZONDA.BATCH.COPYLIB(CPYSIGNL))                *
000500*          ARCHIVO QSAM DE REGISTRO FIJO - 93 BYTES              *
000600* ... GENERADO A PARTIR DEL LAYOUT DE LA CAPA DE INGESTA DE      *
000700*     SENALES - NO ES UNA TABLA DB2, ES UN ARCHIVO SECUENCIAL    *
000800******************************************************************
000900*
001000* HISTORIA:
001100*   2025-02-11  RVM  TK-8801  CREACION DEL LAYOUT.
001200*   2025-03-04  RVM  TK-8830  AGREGADO DE REDEFINES DE FECHA.
001300*
001400******************************************************************
001500* DECLARACION COBOL PARA EL REGISTRO SGN-REG-SENAL               *
001600******************************************************************
001700 01  SGN-REG-SENAL.
001800*                       MESSAGE_ID
001900     10 SGN-MESSAGE-ID       PIC 9(09).
002000*                       ENTRY_DATE  (AAAAMMDD)
002100     10 SGN-ENTRY-DATE       PIC 9(08).
002200*                       ENTRY_DATE REDEFINIDA EN ANIO/MES/DIA
002300*                       PARA LAS RUTINAS DE VALIDACION DE FECHA
002400     10 SGN-ENTRY-DATE-R REDEFINES SGN-ENTRY-DATE.
002500        15 SGN-ENTRY-ANIO    PIC 9(04).
002600        15 SGN-ENTRY-MES     PIC 9(02).
002700        15 SGN-ENTRY-DIA     PIC 9(02).
002800*                       ENTRY_TIME  (HHMMSS)
002900     10 SGN-ENTRY-TIME       PIC 9(06).
003000*                       TOKEN_SYMBOL - SIMBOLO TAL CUAL LLEGA
003100*                       DEL FEED (PUEDE VENIR SUCIO / MINUSCULA)
003200     10 SGN-TOKEN-SYMBOL     PIC X(10).
003300*                       TOKEN_ADDR - DIRECCION DEL CONTRATO,
003400*                       PUEDE VENIR EN BLANCO
003500     10 SGN-TOKEN-ADDR       PIC X(44).
003600*                       ENTRY_PRICE - PRECIO COTIZADO EN USD
003700*                       CERO = NO COTIZADO EN EL MENSAJE ORIGEN
003800     10 SGN-ENTRY-PRICE      PIC 9(07)V9(08).
003900*                       OUTCOME - 'P' = TOCO TAKE PROFIT PRIMERO
004000*                                 'L' = TOCO STOP LOSS PRIMERO
004100     10 SGN-OUTCOME          PIC X(01).
004200        88 SGN-OUTCOME-TP       VALUE 'P'.
004300        88 SGN-OUTCOME-SL       VALUE 'L'.
004400******************************************************************
004500* LARGO DEL REGISTRO SGN-REG-SENAL: 93 BYTES (9+8+6+10+44+15+1)  *
004600* NO SE AGREGA FILLER DE RELLENO: EL LARGO DE 93 ES EXACTO Y     *
004700* SURGE DIRECTAMENTE DE LAS PICTURE DE ORIGEN - CUALQUIER BYTE   *
004800* DE MAS CORRE EL LRECL DEL ARCHIVO DE ENTRADA.                  *
004900******************************************************************
