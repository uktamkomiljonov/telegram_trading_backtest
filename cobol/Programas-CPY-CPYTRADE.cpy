000100******************************************************************
000200* LAYOUT   CPYTRADE                                              *
000300*          MAESTRO DE OPERACIONES SIMULADAS (TRADE MASTER)       *
000400*          LIBRARY(ZONDA.BATCH.COPYLIB(CPYTRADE))                *
000500*          ARCHIVO QSAM DE REGISTRO FIJO - 185 BYTES             *
000600* ... ESCRITO POR PGMSIGPR, LEIDO POR PGMESTAD / PGMTOKPF /      *
000700*     PGMEQSER. EL ORDEN FISICO DEL ARCHIVO ES POR FECHA/HORA    *
000800*     DE ENTRADA (NO HAY SORT ENTRE EL PASO DE ESCRITURA Y LOS   *
000900*     PASOS DE LECTURA).                                         *
001000******************************************************************
001100*
001200* HISTORIA:
001300*   2025-02-18  RVM  TK-8802  CREACION DEL LAYOUT.
001400*   2025-03-04  RVM  TK-8830  AGREGADO DE REDEFINES DE FECHA.
001500*   2025-04-22  DLC  TK-8911  AGREGADO DE FILLER DE CIERRE PARA
001600*                             CUADRAR EL LRECL A 185 BYTES.
001700*
001800******************************************************************
001900* DECLARACION COBOL PARA EL REGISTRO TRD-REG-TRADE                *
002000******************************************************************
002100 01  TRD-REG-TRADE.
002200*                       ID - NUMERO SECUENCIAL ASIGNADO AL GRABAR
002300     10 TRD-ID                PIC 9(07).
002400*                       TOKEN_SYMBOL SANEADO (MAYUSCULA, A-Z 0-9)
002500     10 TRD-TOKEN-SYMBOL      PIC X(10).
002600*                       TOKEN_ADDR - PUEDE VENIR EN BLANCO
002700     10 TRD-TOKEN-ADDR        PIC X(44).
002800*                       ENTRY_PRICE EN USD
002900     10 TRD-ENTRY-PRICE       PIC 9(07)V9(08).
003000*                       EXIT_PRICE EN USD
003100     10 TRD-EXIT-PRICE        PIC 9(07)V9(08).
003200*                       ENTRY_DATE (AAAAMMDD)
003300     10 TRD-ENTRY-DATE        PIC 9(08).
003400*                       ENTRY_DATE REDEFINIDA PARA EL CORTE DE
003500*                       FECHA/HORA DE LA SERIE DE EQUITY
003600     10 TRD-ENTRY-DATE-R REDEFINES TRD-ENTRY-DATE.
003700        15 TRD-ENTRY-ANIO     PIC 9(04).
003800        15 TRD-ENTRY-MES      PIC 9(02).
003900        15 TRD-ENTRY-DIA      PIC 9(02).
004000*                       ENTRY_TIME (HHMMSS)
004100     10 TRD-ENTRY-TIME        PIC 9(06).
004200*                       POSITION_SIZE INVERTIDO EN USD
004300     10 TRD-POSITION-SIZE     PIC 9(07)V99.
004400*                       TP_PRICE - PRECIO DISPARADOR DE TOMA DE
004500*                       GANANCIA
004600     10 TRD-TP-PRICE          PIC 9(07)V9(08).
004700*                       SL_PRICE - PRECIO DISPARADOR DE STOP LOSS
004800     10 TRD-SL-PRICE          PIC 9(07)V9(08).
004900*                       TP_PCT - PORCENTAJE DE TAKE PROFIT USADO
005000     10 TRD-TP-PCT            PIC 9(02)V99.
005100*                       SL_PCT - PORCENTAJE DE STOP LOSS USADO
005200     10 TRD-SL-PCT            PIC 9(02)V99.
005300*                       EXIT_TYPE - 'TP' O 'SL'
005400     10 TRD-EXIT-TYPE         PIC X(02).
005500        88 TRD-EXIT-ES-TP        VALUE 'TP'.
005600        88 TRD-EXIT-ES-SL        VALUE 'SL'.
005700*                       PNL - RESULTADO DE LA OPERACION EN USD
005800     10 TRD-PNL               PIC S9(07)V99.
005900*                       PNL_PCT - RESULTADO EN PORCENTAJE DEL
006000*                       PRECIO DE ENTRADA
006100     10 TRD-PNL-PCT           PIC S9(03)V99.
006200*                       STATUS - 'CLOSED' EN TODAS LAS OPERACIONES
006300*                       SIMULADAS; 'OPEN' QUEDA RESERVADO
006400     10 TRD-STATUS            PIC X(06).
006500        88 TRD-STATUS-CLOSED     VALUE 'CLOSED'.
006600        88 TRD-STATUS-OPEN       VALUE 'OPEN  '.
006700*                       MESSAGE_ID DE ORIGEN (TRAZABILIDAD AL
006800*                       MENSAJE DEL FEED)
006900     10 TRD-MESSAGE-ID        PIC 9(09).
007000*                       FILLER DE CIERRE - CUADRA EL LARGO DEL
007100*                       REGISTRO A LOS 185 BYTES DEL LRECL
007200     10 FILLER                PIC X(02)    VALUE SPACES.
007300******************************************************************
007400* LARGO DEL REGISTRO TRD-REG-TRADE: 185 BYTES.                   *
007500* (7+10+44+15+15+8+6+9+15+15+4+4+2+9+5+6+9 = 183 + FILLER 02)    *
007600******************************************************************
