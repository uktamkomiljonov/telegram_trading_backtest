000100******************************************************************
000200* LAYOUT   CPYTOKPF                                              *
000300*          TABLA DE ACUMULACION POR SIMBOLO Y LINEA DE          *
000400*          IMPRESION DE LA SECCION "TOKEN PERFORMANCE"           *
000500*          LIBRARY(ZONDA.BATCH.COPYLIB(CPYTOKPF))                *
000600* ... USADA UNICAMENTE POR PGMTOKPF. EL MAESTRO DE OPERACIONES   *
000700*     VIENE EN ORDEN DE FECHA/HORA (NO EN ORDEN DE SIMBOLO), POR *
000800*     ESO SE ACUMULA CONTRA UNA TABLA EN MEMORIA EN LUGAR DE UN  *
000900*     CORTE DE CONTROL SECUENCIAL.                                *
001000******************************************************************
001100*
001200* HISTORIA:
001300*   2025-05-09  DLC  TK-8920  CREACION DEL LAYOUT.
001400*   2025-06-02  RVM  TK-8955  TOPE DE TABLA LLEVADO A 500
001500*                             SIMBOLOS DISTINTOS POR CORRIDA.
001600*
001700******************************************************************
001800* TABLA EN MEMORIA - UNA FILA POR SIMBOLO DISTINTO VISTO EN EL   *
001900* MAESTRO DE OPERACIONES. CANTIDADES EN COMP, MONTOS EN COMP-3   *
002000******************************************************************
002100 01  WS-TOKPF-TABLA.
002200*                       CANTIDAD DE SIMBOLOS DISTINTOS CARGADOS
002300     05 WS-TOKPF-CANT-SIMBOLOS    PIC 9(04) COMP   VALUE ZERO.
002400*                       TOPE DE LA TABLA - SI SE LLEGA A ESTE
002500*                       VALOR, NO SE AGREGAN SIMBOLOS NUEVOS Y
002600*                       SE AVISA POR DISPLAY (VER 2110-BUSCAR)
002700     05 WS-TOKPF-TOPE-TABLA       PIC 9(04) COMP   VALUE 500.
002800     05 WS-TOKPF-FILA OCCURS 500 TIMES
002900                       INDEXED BY WS-TOKPF-IDX.
003000        10 WS-TOKPF-SIMBOLO       PIC X(10).
003100        10 WS-TOKPF-CANT          PIC 9(05) COMP.
003200        10 WS-TOKPF-TOT-PNL       PIC S9(09)V99 COMP-3.
003300        10 WS-TOKPF-SUMA-PNL-PCT  PIC S9(07)V99 COMP-3.
003400        10 WS-TOKPF-GANADAS       PIC 9(05) COMP.
003500*                       PROMEDIOS, CALCULADOS AL FINAL
003600        10 WS-TOKPF-AVG-PNL       PIC S9(07)V99 COMP-3.
003700        10 WS-TOKPF-AVG-PNL-PCT   PIC S9(03)V99.
003800        10 WS-TOKPF-WIN-RATE      PIC 9(03)V99.
003900        10 FILLER                 PIC X(02).
004000*
004100*---- TOTALES GENERALES (GRAN TOTAL AL PIE DE LA SECCION 2) -----
004200 01  WS-TOKPF-GRAN-TOTAL.
004300     05 WS-TOKPF-GT-TRADES        PIC 9(07) COMP   VALUE ZERO.
004400     05 WS-TOKPF-GT-PNL           PIC S9(09)V99 COMP-3 VALUE ZERO.
004500     05 FILLER                    PIC X(04)        VALUE SPACES.
004600*
004700*---- CAMPOS EDITADOS DE USO UNICO PARA ARMAR LA LINEA DETALLE -
004800 77  WS-TOKPF-ED-CANT         PIC ZZ,ZZ9.
004900 77  WS-TOKPF-ED-MONEY        PIC ZZZ,ZZZ,ZZ9.99-.
005000 77  WS-TOKPF-ED-PCT          PIC ZZ9.99-.
005100*
005200*---- AREA BASE DEL TITULO / ENCABEZADO DE LA SECCION 2 DEL     *
005300*     LISTADO (132 BYTES) Y SUS REDEFINES ------------------------
005400 01  WS-TOKPF-TITULO.
005500     03  FILLER              PIC X(45)  VALUE SPACES.
005600     03  FILLER              PIC X(18)  VALUE 'TOKEN PERFORMANCE'.
005700     03  FILLER              PIC X(69)  VALUE SPACES.
005800 01  WS-TOKPF-COLHDR REDEFINES WS-TOKPF-TITULO.
005900     03  FILLER              PIC X(03)  VALUE SPACES.
006000     03  FILLER              PIC X(10)  VALUE 'SYMBOL'.
006100     03  FILLER              PIC X(03)  VALUE SPACES.
006200     03  FILLER              PIC X(09)  VALUE 'TRADES'.
006300     03  FILLER              PIC X(03)  VALUE SPACES.
006400     03  FILLER              PIC X(15)  VALUE 'TOTAL PNL'.
006500     03  FILLER              PIC X(03)  VALUE SPACES.
006600     03  FILLER              PIC X(15)  VALUE 'AVG PNL'.
006700     03  FILLER              PIC X(03)  VALUE SPACES.
006800     03  FILLER              PIC X(09)  VALUE 'AVG PNL%'.
006900     03  FILLER              PIC X(03)  VALUE SPACES.
007000     03  FILLER              PIC X(09)  VALUE 'WIN RATE%'.
007100     03  FILLER              PIC X(47)  VALUE SPACES.
007200*
007300*---- LINEA DETALLE - UNA POR SIMBOLO ---------------------------
007400 01  WS-TOKPF-LINEA.
007500     03  FILLER              PIC X(03)  VALUE SPACES.
007600     03  WS-TOKPF-SIMBOLO-IMP PIC X(10) VALUE SPACES.
007700     03  FILLER              PIC X(03)  VALUE SPACES.
007800     03  WS-TOKPF-CANT-IMP   PIC X(09)  VALUE SPACES.
007900     03  FILLER              PIC X(03)  VALUE SPACES.
008000     03  WS-TOKPF-TOTPNL-IMP PIC X(15)  VALUE SPACES.
008100     03  FILLER              PIC X(03)  VALUE SPACES.
008200     03  WS-TOKPF-AVGPNL-IMP PIC X(15)  VALUE SPACES.
008300     03  FILLER              PIC X(03)  VALUE SPACES.
008400     03  WS-TOKPF-AVGPCT-IMP PIC X(09)  VALUE SPACES.
008500     03  FILLER              PIC X(03)  VALUE SPACES.
008600     03  WS-TOKPF-WINRT-IMP  PIC X(09)  VALUE SPACES.
008700     03  FILLER              PIC X(41)  VALUE SPACES.
008800*                       MISMA AREA, VISTA CARACTER POR CARACTER
008900*                       PARA EL BLANQUEO DE BYTES NO IMPRIMIBLES
009000*                       ANTES DE GRABAR (VER 3220/3230 EN PGMTOKPF)
009100 01  WS-TOKPF-LINEA-TABLA REDEFINES WS-TOKPF-LINEA.
009200     03  WS-TOKPF-LINEA-CHAR PIC X(01) OCCURS 126 TIMES.
009300*
009400*---- LINEA DE GRAN TOTAL AL PIE DE LA SECCION 2 ----------------
009500 01  WS-TOKPF-LINEA-TOTAL.
009600     03  FILLER              PIC X(03)  VALUE SPACES.
009700     03  FILLER              PIC X(10)  VALUE 'TOTAL'.
009800     03  FILLER              PIC X(03)  VALUE SPACES.
009900     03  WS-TOKPF-GT-CANT-IMP PIC X(09) VALUE SPACES.
010000     03  FILLER              PIC X(03)  VALUE SPACES.
010100     03  WS-TOKPF-GT-PNL-IMP PIC X(15)  VALUE SPACES.
010200     03  FILLER              PIC X(74)  VALUE SPACES.
