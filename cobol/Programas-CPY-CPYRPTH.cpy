000100******************************************************************
000200* LAYOUT   CPYRPTH                                               *
000300*          UTILERIA COMUN DE ENCABEZADO / PAGINACION PARA EL      *
000400*          LISTADO DE BACKTEST (132 COLUMNAS)                    *
000500*          LIBRARY(ZONDA.BATCH.COPYLIB(CPYRPTH))                 *
000600* ... COMPARTIDA POR PGMESTAD / PGMTOKPF / PGMEQSER, LAS TRES    *
000700*     SECCIONES DEL MISMO LISTADO LISTADO-BACKTEST                *
000800******************************************************************
000900*
001000* HISTORIA:
001100*   2025-05-02  DLC  TK-8912  CREACION DEL LAYOUT.
001200*
001300******************************************************************
001400* CONTADORES DE PAGINACION - DECLARADOS COMP POR NORMA DE SHOP   *
001500******************************************************************
001600 77  WS-RPT-LINEA-CTA         PIC 9(04)   COMP   VALUE ZERO.
001700 77  WS-RPT-PAGINA-CTA        PIC 9(04)   COMP   VALUE 1.
001800*                       MAXIMO DE LINEAS DETALLE POR PAGINA
001900 77  WS-RPT-MAX-LINEAS        PIC 9(04)   COMP   VALUE 55.
002000*
002100*---- FECHA DE CORRIDA DEL BATCH --------------------------------
002200 01  WS-RPT-FECHA-CORRIDA.
002300     05  WS-RPT-FC-AA         PIC 99.
002400     05  WS-RPT-FC-MM         PIC 99.
002500     05  WS-RPT-FC-DD         PIC 99.
002600     05  FILLER               PIC X(02)  VALUE SPACES.
002700*
002800*---- LINEAS DE REGLA / SEPARADOR, REUTILIZADAS EN LAS TRES     *
002900*     SECCIONES DEL LISTADO --------------------------------------
003000 01  WS-RPT-LINEA-DOBLE        PIC X(132)  VALUE ALL '='.
003100 01  WS-RPT-LINEA-SIMPLE       PIC X(132)  VALUE ALL '-'.
003200 01  WS-RPT-LINEA-BLANCO       PIC X(132)  VALUE SPACES.
