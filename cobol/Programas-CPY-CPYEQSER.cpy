000100******************************************************************
000200* LAYOUT   CPYEQSER                                              *
000300*          ACUMULADOR Y LINEA DE IMPRESION DE LA SECCION         *
000400*          "EQUITY CURVE" DEL LISTADO DE BACKTEST                 *
000500*          LIBRARY(ZONDA.BATCH.COPYLIB(CPYEQSER))                *
000600* ... USADA UNICAMENTE POR PGMEQSER. EL MAESTRO DE OPERACIONES   *
000700*     VIENE EN ORDEN DE FECHA/HORA, POR LO QUE LA CURVA SE ARMA   *
000800*     EN UN SOLO PASE SECUENCIAL, SIN TABLA NI SORT.               *
000900******************************************************************
001000*
001100* HISTORIA:
001200*   2025-05-15  RVM  TK-8931  CREACION DEL LAYOUT.
001300*
001400*   2025-08-09  HQL  TK-9022  COLAPSO DE LAS COLUMNAS "ENTRY DATE"
001500*                             Y "ENTRY TIME" EN UNA UNICA COLUMNA
001600*                             "ENTRY DATE-TIME" (ASI LA PIDE LA
001700*                             ESPECIFICACION DEL LISTADO).
001800*
001900******************************************************************
002000* ACUMULADOR DE PNL CORRIDO - COMP-3 SEGUN NORMA DE SHOP PARA     *
002100* CAMPOS DE TRABAJO                                               *
002200******************************************************************
002300 01  WS-EQSER-ACUM.
002400*                       EL CAMPO DE ACUMULACION DEL PNL CORRIDO
002500*                       SE LEE UNA SOLA VEZ POR CADA OPERACION Y
002600*                       SE IMPRIME EN LA COLUMNA CUMULATIVE PNL.
002700     05 WS-EQSER-CUM-PNL          PIC S9(09)V99 COMP-3 VALUE ZERO.
002800     05 WS-EQSER-CANT-PUNTOS      PIC 9(07) COMP        VALUE ZERO.
002900     05 FILLER                    PIC X(04)        VALUE SPACES.
003000*
003100*---- CAMPOS EDITADOS DE USO UNICO PARA ARMAR LA LINEA DETALLE -
003200 77  WS-EQSER-ED-TRDPNL       PIC ZZZ,ZZ9.99-.
003300 77  WS-EQSER-ED-CUMPNL       PIC ZZZ,ZZZ,ZZ9.99-.
003400*
003500*---- AREA BASE DEL TITULO / ENCABEZADO DE LA SECCION 3 DEL     *
003600*     LISTADO (132 BYTES) Y SUS REDEFINES ------------------------
003700 01  WS-EQSER-TITULO.
003800     03  FILLER              PIC X(48)  VALUE SPACES.
003900     03  FILLER              PIC X(12)  VALUE 'EQUITY CURVE'.
004000     03  FILLER              PIC X(72)  VALUE SPACES.
004100 01  WS-EQSER-COLHDR REDEFINES WS-EQSER-TITULO.
004200     03  FILLER              PIC X(03)  VALUE SPACES.
004300     03  FILLER              PIC X(09)  VALUE 'TRADE ID'.
004400     03  FILLER              PIC X(03)  VALUE SPACES.
004500*                       COLUMNA UNICA DE FECHA Y HORA DE ENTRADA
004600*                       (VER HISTORIA TK-9022) - 17 BYTES, VALOR
004700*                       IMPRESO "MM/DD/AA HH:MM:SS" ARMADO EN
004800*                       WS-EQSER-FECHORA-ED MAS ABAJO.
004900     03  FILLER              PIC X(17)  VALUE 'ENTRY DATE-TIME'.
005000     03  FILLER              PIC X(03)  VALUE SPACES.
005100     03  FILLER              PIC X(13)  VALUE 'TRADE PNL'.
005200     03  FILLER              PIC X(03)  VALUE SPACES.
005300     03  FILLER              PIC X(16)  VALUE 'CUMULATIVE PNL'.
005400     03  FILLER              PIC X(65)  VALUE SPACES.
005500*
005600*---- LINEA DETALLE - UN PUNTO DE LA CURVA POR OPERACION --------
005700 01  WS-EQSER-LINEA.
005800     03  FILLER              PIC X(03)  VALUE SPACES.
005900     03  WS-EQSER-ID-IMP     PIC X(09)  VALUE SPACES.
006000     03  FILLER              PIC X(03)  VALUE SPACES.
006100*                       FECHA Y HORA DE ENTRADA JUNTAS EN UNA
006200*                       SOLA COLUMNA IMPRESA (ANTES IBAN EN DOS
006300*                       COLUMNAS SEPARADAS - VER HISTORIA TK-9022)
006400     03  WS-EQSER-FECHORA-IMP PIC X(17)  VALUE SPACES.
006500     03  FILLER              PIC X(03)  VALUE SPACES.
006600     03  WS-EQSER-TRDPNL-IMP PIC X(13)  VALUE SPACES.
006700     03  FILLER              PIC X(03)  VALUE SPACES.
006800     03  WS-EQSER-CUMPNL-IMP PIC X(16)  VALUE SPACES.
006900     03  FILLER              PIC X(62)  VALUE SPACES.
007000*                       MISMA AREA, VISTA CARACTER POR CARACTER
007100*                       PARA EL BLANQUEO DE BYTES NO IMPRIMIBLES
007200*                       ANTES DE GRABAR (VER 2250/2260 EN PGMEQSER)
007300 01  WS-EQSER-LINEA-TABLA REDEFINES WS-EQSER-LINEA.
007400     03  WS-EQSER-LINEA-CHAR PIC X(01) OCCURS 129 TIMES.
007500*
007600*---- AREA DE EDICION DE FECHA/HORA PARA LA LINEA DETALLE --------
007700* 2025-08-09 HQL TK-9022 - FECHA Y HORA SE ARMAN AHORA EN UNA
007800*                          SOLA AREA DE EDICION, CON UN BLANCO
007900*                          COMO SEPARADOR, PARA LA COLUMNA UNICA
008000*                          "ENTRY DATE-TIME" DEL LISTADO.
008100 01  WS-EQSER-FECHORA-ED.
008200     05  WS-EQSER-FE-MM      PIC 99.
008300     05  FILLER              PIC X(01)  VALUE '/'.
008400     05  WS-EQSER-FE-DD      PIC 99.
008500     05  FILLER              PIC X(01)  VALUE '/'.
008600     05  WS-EQSER-FE-AA      PIC 99.
008700     05  FILLER              PIC X(01)  VALUE SPACE.
008800     05  WS-EQSER-HE-HH      PIC 99.
008900     05  FILLER              PIC X(01)  VALUE ':'.
009000     05  WS-EQSER-HE-MM      PIC 99.
009100     05  FILLER              PIC X(01)  VALUE ':'.
009200     05  WS-EQSER-HE-SS      PIC 99.
