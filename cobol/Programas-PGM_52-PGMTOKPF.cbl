000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTOKPF.
000300 AUTHOR.        M GUTIERREZ PAEZ.
000400 INSTALLATION.  ZONDA SISTEMAS - DEPTO BATCH.
000500 DATE-WRITTEN.  30/06/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONFIDENCIAL.
000800***************************************************************
000900*    PGMTOKPF - DESEMPEÑO POR SIMBOLO DEL BACKTEST              *
001000*    ================================================          *
001100*    - LEE EL MAESTRO DE OPERACIONES SIMULADAS Y ACUMULA, EN    *
001200*      UNA TABLA EN MEMORIA INDEXADA POR SIMBOLO (EL ARCHIVO    *
001300*      VIENE EN ORDEN DE FECHA/HORA, NO DE SIMBOLO), CANTIDAD   *
001400*      DE OPERACIONES, GANADORAS, PNL TOTAL Y SUMA DE PNL %.    *
001500*    - AL FINALIZAR EL ARCHIVO, DERIVA PROMEDIOS Y WIN RATE     *
001600*      POR SIMBOLO E IMPRIME LA SEGUNDA SECCION DEL LISTADO DE  *
001700*      BACKTEST (TOKEN PERFORMANCE), ORDENADA EN EL MISMO ORDEN *
001800*      EN QUE CADA SIMBOLO APARECIO POR PRIMERA VEZ EN EL       *
001900*      ARCHIVO, SEGUIDA DE LA LINEA DE GRAN TOTAL.              *
002000*    - LA TABLA ADMITE HASTA 500 SIMBOLOS DISTINTOS POR CORRIDA *
002100*      (WS-TOKPF-TOPE-TABLA). SI APARECE UN SIMBOLO NUEVO Y LA  *
002200*      TABLA YA ESTA LLENA, EL SIMBOLO SE AVISA POR DISPLAY Y   *
002300*      SUS OPERACIONES QUEDAN FUERA DEL RESUMEN POR SIMBOLO     *
002400*      (SIGUEN, SIN EMBARGO, SUMANDO AL GRAN TOTAL).            *
002500***************************************************************
002600*
002700* HISTORIA DE CAMBIOS:
002800* ====================
002900* 30/06/1987  MGP  OS-0128  CREACION DEL PROGRAMA - ACUMULACION   OS-0128 
003000*                            POR CLIENTE EN TABLA EN MEMORIA.     OS-0128 
003100* 12/04/1990  RVM  OS-0261  AGREGADO DE AVISO POR DISPLAY CUANDO  OS-0261 
003200*                            LA TABLA DE CLIENTES SE LLENA.       OS-0261 
003300* 08/09/1994  DLC  OS-0549  REVISION DE LA BUSQUEDA SECUENCIAL    OS-0549 
003400*                            PARA ADMITIR CLAVE ALFANUMERICA.     OS-0549 
003500* 30/10/1998  MGP  OS-0738  CAMPOS DE FECHA A 4 DIGITOS DE AÑO    OS-0738 
003600*                            (PROYECTO AÑO 2000).                 OS-0738 
003700* 05/06/1999  MGP  OS-0760  VERIFICACION FINAL AÑO 2000 - SIN     OS-0760 
003800*                            OTROS CAMBIOS DE LOGICA.             OS-0760 
003900* 09/05/2025  DLC  TK-8921  RECONVERSION DEL PROGRAMA PARA EL     TK-8921 
004000*                            DESEMPEÑO POR SIMBOLO DEL BACKTEST   TK-8921 
004100*                            DE SEÑALES DE TRADING (VER CPYTOKPF  TK-8921 
004200*                            / CPYTRADE).                         TK-8921 
004300* 02/06/2025  RVM  TK-8955  TOPE DE TABLA LLEVADO A 500           TK-8955 
004400*                            SIMBOLOS Y AVISO POR DISPLAY AL      TK-8955 
004500*                            EXCEDERLO (ANTES SE DESCARTABA EL    TK-8955 
004600*                            SIMBOLO SIN AVISO).                  TK-8955 
004700* 14/07/2025  DLC  TK-8972  CORRECCION DEL ORDEN DE IMPRESION:    TK-8972
004800*                            AHORA RESPETA EL ORDEN DE PRIMERA    TK-8972
004900*                            APARICION DEL SIMBOLO EN EL ARCHIVO. TK-8972
005000* 09/08/2025  RVM  TK-9023  SACADO EL MNEMONICO TOP-OF-FORM DE    TK-9023
005100*                            SPECIAL-NAMES: ESTE PROGRAMA ABRE    TK-9023
005200*                            EL LISTADO EN EXTEND Y NUNCA HACE    TK-9023
005300*                            SALTO DE HOJA (WRITE AFTER ADVANCING TK-9023
005400*                            TOP-OF-FORM), ASI QUE EL MNEMONICO   TK-9023
005500*                            QUEDABA DECLARADO SIN USO.           TK-9023
005600** 09/08/2025  HQL  TK-9024  AMPLIACION DE COMENTARIOS EN       TK-9024
005700**                            WORKING-STORAGE Y PROCEDURE       TK-9024
005800**                            DIVISION PARA CUMPLIR LA NORMA    TK-9024
005900**                            DE DOCUMENTACION DEL SHOP (SIN    TK-9024
006000**                            CAMBIOS DE LOGICA).               TK-9024
006100*
006200*
006300* NOTA GENERAL: ESTE PROGRAMA FORMA PARTE DEL TREN DE BATCH DE
006400* BACKTEST DE SEÑALES JUNTO CON PGMSIGPR (SIMULACION), PGMESTAD
006500* (RESUMEN) Y PGMEQSER (CURVA DE EQUITY). TODOS LEEN EL MISMO
006600* MAESTRO DE OPERACIONES (CPYTRADE) Y ESCRIBEN SOBRE EL MISMO
006700* DDLISTA, CADA UNO SU SECCION, EN PASES SEPARADOS DEL JCL.
006800***************************************************************
006900*    UNIDAD DE LA ESPECIFICACION CUBIERTA: TOKEN-PERFORMANCE    *
007000***************************************************************
007100
007200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900* DDTRADE - MAESTRO DE OPERACIONES SIMULADAS (SALIDA DE
008000* PGMSIGPR).
008100     SELECT ENTRADA ASSIGN DDTRADE
008200     FILE STATUS IS FS-ENTRADA.
008300
008400* DDLISTA - LISTADO DE BACKTEST.
008500     SELECT LISTADO ASSIGN DDLISTA
008600     FILE STATUS IS FS-LISTADO.
008700
008800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200*-------------------------------------------------------------
009300* FD ENTRADA - MAESTRO DE OPERACIONES SIMULADAS PRODUCIDO POR
009400* PGMSIGPR (CPYTRADE), EN ORDEN DE FECHA/HORA DE ENTRADA - NO
009500* DE SIMBOLO, POR ESO LA TABLA EN MEMORIA DE ABAJO.
009600*-------------------------------------------------------------
009700 FD  ENTRADA
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000* REGISTRO FISICO DE ENTRADA - SE REDEFINE VIA CPYTRADE EN
010100* TRD-REG-TRADE.
010200 01  REG-ENTRADA               PIC X(185).
010300
010400*-------------------------------------------------------------
010500* FD LISTADO - LISTADO DE BACKTEST. ESTE PROGRAMA AGREGA LA
010600* SEGUNDA SECCION (TOKEN PERFORMANCE) A CONTINUACION DE LA
010700* SECCION DE PGMESTAD, POR ESO SE ABRE EN EXTEND.
010800*-------------------------------------------------------------
010900 FD  LISTADO
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200* REGISTRO DE SALIDA DE 132 BYTES - ANCHO STANDARD DE LISTADO.
011300 01  REG-LISTADO               PIC X(132).
011400
011500*================================================================
011600* AREAS DE TRABAJO - INDICADORES DE ARCHIVO, CONTADORES DE
011700* CONTROL, INDICES DE BUSQUEDA/IMPRESION Y BANDERA DE LA
011800* BUSQUEDA SECUENCIAL. LA TABLA DE SIMBOLOS Y LA LINEA DE
011900* IMPRESION VIENEN POR COPY (CPYTOKPF) MAS ABAJO.
012000*================================================================
012100 WORKING-STORAGE SECTION.
012200*========================*
012300*---- ARCHIVOS ---------------------------------------------------
012400* INDICADOR DE ESTADO DEL MAESTRO DE ENTRADA - '00' NORMAL,
012500* '10' FIN DE ARCHIVO, OTRO VALOR ES ERROR DE E/S.
012600 77  FS-ENTRADA                PIC X(02) VALUE SPACES.
012700     88  FS-ENTRADA-FIN                  VALUE '10'.
012800* INDICADOR DE ESTADO DEL LISTADO DE SALIDA.
012900 77  FS-LISTADO                PIC X(02) VALUE SPACES.
013000     88  FS-LISTADO-FIN                  VALUE '10'.
013100
013200*---- CONTADORES DE CONTROL (COMP POR NORMA DE SHOP) -------------
013300* CUENTA LAS OPERACIONES LEIDAS DEL MAESTRO.
013400 77  WS-CANT-LEIDAS            PIC 9(07) COMP  VALUE ZERO.
013500* CUENTA LAS OPERACIONES CUYO SIMBOLO QUEDO FUERA DEL RESUMEN
013600* POR HABERSE LLENADO LA TABLA DE 500 SIMBOLOS (TK-8955) -
013700* ESAS OPERACIONES IGUAL SUMAN AL GRAN TOTAL.
013800 77  WS-CANT-FUERA-TABLA       PIC 9(07) COMP  VALUE ZERO.
013900
014000*---- INDICES Y BANDERA DE BUSQUEDA DE LA TABLA DE SIMBOLOS ------
014100* INDICE DE LA FILA DE LA TABLA DONDE SE ENCONTRO O SE INSERTO
014200* EL SIMBOLO DE LA OPERACION ACTUAL (VER 2100-BUSCAR-TOKEN-I).
014300 77  WS-IDX-BUSQ               PIC 9(04) COMP  VALUE ZERO.
014400* INDICE DE RECORRIDO DE LA TABLA AL IMPRIMIR, EN ORDEN DE
014500* PRIMERA APARICION DEL SIMBOLO (TK-8972).
014600 77  WS-IDX-IMP                PIC 9(04) COMP  VALUE ZERO.
014700*---- SUBINDICE DE DEPURACION DE LA FILA DETALLE (VER 3230) -------
014800* SUBINDICE DE LA TABLA WS-TOKPF-LINEA-CHAR (CPYTOKPF) PARA
014900* EL BLANQUEO DE BYTES NO IMPRIMIBLES ANTES DE GRABAR.
015000 77  WS-TOKPF-IDX-DEP          PIC 9(04) COMP  VALUE ZERO.
015100* BANDERA DE LA BUSQUEDA SECUENCIAL - 'SI' SI EL SIMBOLO YA
015200* ESTABA EN LA TABLA O SE ACABA DE INSERTAR.
015300 77  WS-SW-ENCONTRADO          PIC X(02)       VALUE 'NO'.
015400     88  WS-ENCONTRADO                         VALUE 'SI'.
015500
015600*---- AREA DE EDICION DE LA FECHA DE CORRIDA PARA EL TITULO ------
015700* FECHA DEL SISTEMA EDITADA PARA EL TITULO DEL LISTADO - SE
015800* ARMA UNA SOLA VEZ EN 1000-INICIO-I.
015900 01  WS-FECHA-TIT-ED.
016000     05  WS-FTE-MM             PIC 99.
016100     05  FILLER                PIC X     VALUE '/'.
016200     05  WS-FTE-DD             PIC 99.
016300     05  FILLER                PIC X     VALUE '/'.
016400     05  WS-FTE-AA             PIC 99.
016500
016600*////// COPYS DE LAYOUTS ////////////////////////////////////////
016700*    COPY CPYTRADE.
016800* CPYTRADE - LAYOUT DEL MAESTRO DE OPERACIONES SIMULADAS.
016900     COPY CPYTRADE.
017000
017100*    COPY CPYTOKPF.
017200* CPYTOKPF - TABLA EN MEMORIA DE SIMBOLOS (HASTA 500) Y LINEA
017300* DE IMPRESION DE LA SECCION TOKEN PERFORMANCE.
017400     COPY CPYTOKPF.
017500
017600*    COPY CPYRPTH.
017700* CPYRPTH - ENCABEZADOS Y LINEAS DE SEPARACION COMUNES A LAS
017800* TRES SECCIONES DEL LISTADO.
017900     COPY CPYRPTH.
018000*//////////////////////////////////////////////////////////////////
018100
018200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018300*================================================================
018400* LOGICA DEL PROGRAMA - PASE SECUENCIAL SOBRE EL MAESTRO DE
018500* OPERACIONES, ACUMULANDO POR SIMBOLO EN UNA TABLA EN MEMORIA
018600* (BUSQUEDA SECUENCIAL CON INSERCION AL FINAL). AL TERMINAR,
018700* DERIVA PROMEDIOS POR SIMBOLO E IMPRIME LA SEGUNDA SECCION
018800* DEL LISTADO.
018900*================================================================
019000 PROCEDURE DIVISION.
019100
019200* PARRAFO RECTOR - INICIO, PROCESO REPETIDO HASTA FIN DE
019300* ARCHIVO, FINAL.
019400 MAIN-PROGRAM-I.
019500
019600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
019700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019800                            UNTIL FS-ENTRADA-FIN
019900     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
020000
020100* FIN DE LA EJECUCION.
020200 MAIN-PROGRAM-F. GOBACK.
020300
020400
020500*---- APERTURA DE ARCHIVOS Y PRIMERA LECTURA ----------------------
020600 1000-INICIO-I.
020700
020800* TOMA LA FECHA DEL SISTEMA PARA EL TITULO DEL LISTADO.
020900     ACCEPT WS-RPT-FECHA-CORRIDA FROM DATE
021000     MOVE WS-RPT-FC-MM TO WS-FTE-MM
021100     MOVE WS-RPT-FC-DD TO WS-FTE-DD
021200     MOVE WS-RPT-FC-AA TO WS-FTE-AA
021300
021400* SI FALLA EL OPEN, SE CORTA LA CORRIDA SIN INTENTAR LA
021500* PRIMERA LECTURA.
021600     OPEN INPUT ENTRADA
021700     IF FS-ENTRADA IS NOT EQUAL '00' THEN
021800* AVISO POR CONSOLA DEL CODIGO DE ESTADO DEL OPEN.
021900        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
022000        MOVE 9999 TO RETURN-CODE
022100        SET  FS-ENTRADA-FIN TO TRUE
022200     ELSE
022300* PRIMERA LECTURA DEL MAESTRO.
022400        PERFORM 2200-LEER-I THRU 2200-LEER-F
022500     END-IF
022600
022700* SE ABRE EN EXTEND PORQUE EL LISTADO YA TIENE LA PRIMERA
022800* SECCION ESCRITA POR PGMESTAD EN UN PASE ANTERIOR DEL JCL;
022900* ESTE PROGRAMA AGREGA LA SEGUNDA SECCION A CONTINUACION.
023000     OPEN EXTEND LISTADO
023100     IF FS-LISTADO IS NOT EQUAL '00' THEN
023200* AVISO POR CONSOLA DEL CODIGO DE ESTADO DEL OPEN DEL LISTADO.
023300        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
023400        MOVE 9999 TO RETURN-CODE
023500        SET  FS-ENTRADA-FIN TO TRUE
023600     END-IF.
023700
023800* FIN DE LA APERTURA DE ARCHIVOS Y PRIMERA LECTURA.
023900 1000-INICIO-F. EXIT.
024000
024100
024200*---- ACUMULACION POR REGISTRO DEL MAESTRO DE OPERACIONES --------
024300* 2025-05-09 DLC TK-8921 - BUSCA/INSERTA EL SIMBOLO EN LA TABLA Y
024400*                          ACUMULA SUS CONTADORES.
024500 2000-PROCESO-I.
024600
024700* EL GRAN TOTAL SE ACUMULA SIEMPRE, AUNQUE EL SIMBOLO NO ENTRE
024800* EN LA TABLA POR ESTAR ESTA LLENA.
024900     ADD TRD-PNL TO WS-TOKPF-GT-PNL
025000     ADD 1 TO WS-TOKPF-GT-TRADES
025100
025200* BUSCA EL SIMBOLO DE LA OPERACION ACTUAL EN LA TABLA (O LO
025300* INSERTA SI ES NUEVO Y HAY LUGAR).
025400     PERFORM 2100-BUSCAR-TOKEN-I THRU 2100-BUSCAR-TOKEN-F
025500
025600* SI EL SIMBOLO ESTA EN LA TABLA (YA SEA PORQUE YA EXISTIA O
025700* PORQUE RECIEN SE INSERTO), SE ACUMULAN SUS CONTADORES EN LA
025800* FILA WS-IDX-BUSQ.
025900     IF WS-ENCONTRADO THEN
026000        ADD 1 TO WS-TOKPF-CANT (WS-IDX-BUSQ)
026100        ADD TRD-PNL TO WS-TOKPF-TOT-PNL (WS-IDX-BUSQ)
026200        ADD TRD-PNL-PCT TO WS-TOKPF-SUMA-PNL-PCT (WS-IDX-BUSQ)
026300        IF TRD-PNL > ZERO THEN
026400           ADD 1 TO WS-TOKPF-GANADAS (WS-IDX-BUSQ)
026500        END-IF
026600     ELSE
026700* TABLA LLENA - LA OPERACION QUEDA FUERA DEL RESUMEN POR
026800* SIMBOLO (YA SUMO AL GRAN TOTAL MAS ARRIBA).
026900        ADD 1 TO WS-CANT-FUERA-TABLA
027000     END-IF
027100
027200* LEE LA SIGUIENTE OPERACION ANTES DE VOLVER AL CONTROL DEL
027300* MAIN-PROGRAM-I.
027400     PERFORM 2200-LEER-I THRU 2200-LEER-F.
027500
027600* FIN DE LA ACUMULACION DE UN REGISTRO DEL MAESTRO.
027700 2000-PROCESO-F. EXIT.
027800
027900
028000*---- BUSQUEDA SECUENCIAL DEL SIMBOLO EN LA TABLA; SI NO ESTA Y    *
028100*     HAY LUGAR, LO INSERTA AL FINAL -------------------------------
028200 2100-BUSCAR-TOKEN-I.
028300
028400* REINICIA LA BANDERA Y EL INDICE ANTES DE RECORRER LA TABLA
028500* DESDE EL PRINCIPIO.
028600     MOVE 'NO' TO WS-SW-ENCONTRADO
028700     MOVE ZERO TO WS-IDX-BUSQ
028800
028900* RECORRE LA TABLA DESDE LA FILA 1 HASTA LA CANTIDAD DE
029000* SIMBOLOS YA CARGADOS, O HASTA ENCONTRARLO ANTES.
029100     PERFORM 2110-COMPARAR-I THRU 2110-COMPARAR-F
029200             VARYING WS-TOKPF-IDX FROM 1 BY 1
029300             UNTIL WS-TOKPF-IDX > WS-TOKPF-CANT-SIMBOLOS
029400                OR WS-ENCONTRADO
029500
029600* NO ESTABA EN LA TABLA - SE INSERTA AL FINAL SI HAY LUGAR,
029700* RESPETANDO ASI EL ORDEN DE PRIMERA APARICION (TK-8972).
029800     IF NOT WS-ENCONTRADO THEN
029900        IF WS-TOKPF-CANT-SIMBOLOS < WS-TOKPF-TOPE-TABLA THEN
030000           ADD 1 TO WS-TOKPF-CANT-SIMBOLOS
030100           MOVE WS-TOKPF-CANT-SIMBOLOS TO WS-IDX-BUSQ
030200           MOVE TRD-TOKEN-SYMBOL
030300             TO WS-TOKPF-SIMBOLO (WS-IDX-BUSQ)
030400           MOVE 'SI' TO WS-SW-ENCONTRADO
030500        ELSE
030600* TABLA LLENA (500 SIMBOLOS) - SE AVISA POR CONSOLA CUAL
030700* SIMBOLO QUEDA FUERA, SEGUN PEDIDO TK-8955.
030800           DISPLAY '* TABLA DE SIMBOLOS LLENA (500) - SIMBOLO '
030900                   TRD-TOKEN-SYMBOL ' FUERA DEL RESUMEN'
031000        END-IF
031100     END-IF.
031200
031300* FIN DE LA BUSQUEDA/INSERCION DEL SIMBOLO EN LA TABLA.
031400 2100-BUSCAR-TOKEN-F. EXIT.
031500
031600
031700*---- COMPARACION DE UNA FILA DE LA TABLA CONTRA EL SIMBOLO DE     *
031800*     LA OPERACION LEIDA ------------------------------------------
031900 2110-COMPARAR-I.
032000
032100* COMPARA LA FILA ACTUAL DE LA TABLA CONTRA EL SIMBOLO DE LA
032200* OPERACION LEIDA; SI COINCIDE, GUARDA EL INDICE Y PRENDE LA
032300* BANDERA PARA CORTAR EL PERFORM VARYING.
032400     IF WS-TOKPF-SIMBOLO (WS-TOKPF-IDX) = TRD-TOKEN-SYMBOL THEN
032500        MOVE WS-TOKPF-IDX TO WS-IDX-BUSQ
032600        MOVE 'SI' TO WS-SW-ENCONTRADO
032700     END-IF.
032800
032900* FIN DE LA COMPARACION DE UNA FILA.
033000 2110-COMPARAR-F. EXIT.
033100
033200
033300*---- LECTURA DEL MAESTRO DE OPERACIONES --------------------------
033400 2200-LEER-I.
033500
033600* LECTURA UNICA DEL MAESTRO, COMPARTIDA ENTRE LA PRIMERA
033700* LECTURA Y LAS SIGUIENTES.
033800     READ ENTRADA INTO TRD-REG-TRADE
033900
034000* '00' NORMAL, '10' FIN DE ARCHIVO, OTRO VALOR ES ERROR DE E/S
034100* QUE CORTA LA CORRIDA.
034200     EVALUATE FS-ENTRADA
034300        WHEN '00'
034400           ADD 1 TO WS-CANT-LEIDAS
034500        WHEN '10'
034600           CONTINUE
034700        WHEN OTHER
034800* ERROR DE E/S EN LA LECTURA - SE CORTA LA CORRIDA.
034900           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
035000           MOVE 9999 TO RETURN-CODE
035100           SET FS-ENTRADA-FIN TO TRUE
035200     END-EVALUATE.
035300
035400* FIN DE LA LECTURA DEL MAESTRO.
035500 2200-LEER-F. EXIT.
035600
035700
035800*---- CIERRE, CALCULO DE DERIVADAS E IMPRESION DEL RESUMEN -------
035900 3000-FINAL-I.
036000
036100* YA SE LEYO TODO EL MAESTRO - SE IMPRIME LA SEGUNDA SECCION
036200* DEL LISTADO ANTES DE CERRAR LOS ARCHIVOS.
036300     PERFORM 3200-IMPRIMIR-I  THRU 3200-IMPRIMIR-F
036400
036500* SE CIERRAN AMBOS ARCHIVOS AUNQUE UNO FALLE.
036600     CLOSE ENTRADA
036700     IF FS-ENTRADA IS NOT EQUAL '00' THEN
036800* AVISO DE ERROR DE CIERRE DE LA ENTRADA.
036900        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
037000        MOVE 9999 TO RETURN-CODE
037100     END-IF
037200
037300* CIERRE DEL LISTADO.
037400     CLOSE LISTADO
037500     IF FS-LISTADO IS NOT EQUAL '00' THEN
037600* AVISO DE ERROR DE CIERRE DEL LISTADO.
037700        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
037800        MOVE 9999 TO RETURN-CODE
037900     END-IF
038000
038100* MENSAJE DE CONTROL DE OPERADOR - CANTIDAD DE SIMBOLOS
038200* DISTINTOS CARGADOS Y CANTIDAD DE OPERACIONES QUE QUEDARON
038300* FUERA DEL RESUMEN POR SIMBOLO.
038400     DISPLAY '=============================================='
038500     DISPLAY ' SIMBOLOS DISTINTOS: ' WS-TOKPF-CANT-SIMBOLOS
038600     DISPLAY ' OPERACIONES FUERA DE TABLA: ' WS-CANT-FUERA-TABLA.
038700
038800* FIN DEL CIERRE Y RESUMEN DE CORRIDA.
038900 3000-FINAL-F. EXIT.
039000
039100
039200*---- IMPRESION DE LA SECCION "TOKEN PERFORMANCE" -----------------
039300* 2025-07-14 DLC TK-8972 - RECORRE LA TABLA EN ORDEN DE CARGA (ES
039400*                          DECIR, ORDEN DE PRIMERA APARICION).
039500 3200-IMPRIMIR-I.
039600
039700* LINEA EN BLANCO DE SEPARACION RESPECTO DE LA SECCION
039800* ANTERIOR (BACKTEST STATISTICS SUMMARY, ESCRITA POR
039900* PGMESTAD) ANTES DEL TITULO DE ESTA SECCION.
040000     WRITE REG-LISTADO FROM WS-RPT-LINEA-BLANCO  AFTER 1
040100     WRITE REG-LISTADO FROM WS-TOKPF-TITULO       AFTER 1
040200     WRITE REG-LISTADO FROM WS-RPT-LINEA-DOBLE    AFTER 1
040300     WRITE REG-LISTADO FROM WS-TOKPF-COLHDR       AFTER 1
040400     WRITE REG-LISTADO FROM WS-RPT-LINEA-SIMPLE   AFTER 1
040500
040600* UNA FILA POR CADA SIMBOLO CARGADO, EN ORDEN DE PRIMERA
040700* APARICION EN EL ARCHIVO (TK-8972), NO ALFABETICO NI POR
040800* PERFORMANCE.
040900     PERFORM 3210-IMPRIMIR-FILA-I THRU 3210-IMPRIMIR-FILA-F
041000             VARYING WS-IDX-IMP FROM 1 BY 1
041100             UNTIL WS-IDX-IMP > WS-TOKPF-CANT-SIMBOLOS
041200
041300     WRITE REG-LISTADO FROM WS-RPT-LINEA-SIMPLE    AFTER 1
041400
041500* LINEA DE GRAN TOTAL AL PIE DE LA TABLA - CANTIDAD TOTAL DE
041600* OPERACIONES Y PNL TOTAL, INCLUYENDO LAS QUE QUEDARON FUERA
041700* DEL RESUMEN POR SIMBOLO.
041800     MOVE WS-TOKPF-GT-TRADES  TO WS-TOKPF-ED-CANT
041900     MOVE WS-TOKPF-ED-CANT    TO WS-TOKPF-GT-CANT-IMP
042000     MOVE WS-TOKPF-GT-PNL     TO WS-TOKPF-ED-MONEY
042100     MOVE WS-TOKPF-ED-MONEY   TO WS-TOKPF-GT-PNL-IMP
042200     WRITE REG-LISTADO FROM WS-TOKPF-LINEA-TOTAL   AFTER 1.
042300
042400* FIN DE LA IMPRESION DE LA SECCION TOKEN PERFORMANCE.
042500 3200-IMPRIMIR-F. EXIT.
042600
042700
042800*---- CALCULO DE PROMEDIOS/WIN RATE E IMPRESION DE UNA FILA -------
042900 3210-IMPRIMIR-FILA-I.
043000
043100* SE REINICIAN LOS CAMPOS DERIVADOS ANTES DE CALCULARLOS -
043200* SI EL SIMBOLO TUVIERA CERO OPERACIONES (NO DEBERIA OCURRIR)
043300* QUEDARIAN EN CERO EN VEZ DE CON BASURA.
043400     MOVE ZERO TO WS-TOKPF-AVG-PNL (WS-IDX-IMP)
043500     MOVE ZERO TO WS-TOKPF-AVG-PNL-PCT (WS-IDX-IMP)
043600     MOVE ZERO TO WS-TOKPF-WIN-RATE (WS-IDX-IMP)
043700
043800* PROMEDIO DE PNL, PROMEDIO DE PNL % Y WIN RATE DEL SIMBOLO -
043900* PROTEGIDO CONTRA DIVISION POR CERO.
044000     IF WS-TOKPF-CANT (WS-IDX-IMP) > ZERO THEN
044100        COMPUTE WS-TOKPF-AVG-PNL (WS-IDX-IMP) ROUNDED =
044200                WS-TOKPF-TOT-PNL (WS-IDX-IMP) /
044300                WS-TOKPF-CANT (WS-IDX-IMP)
044400        COMPUTE WS-TOKPF-AVG-PNL-PCT (WS-IDX-IMP) ROUNDED =
044500                WS-TOKPF-SUMA-PNL-PCT (WS-IDX-IMP) /
044600                WS-TOKPF-CANT (WS-IDX-IMP)
044700        COMPUTE WS-TOKPF-WIN-RATE (WS-IDX-IMP) ROUNDED =
044800                (WS-TOKPF-GANADAS (WS-IDX-IMP) /
044900                 WS-TOKPF-CANT (WS-IDX-IMP)) * 100
045000     END-IF
045100
045200* ARMA LA FILA IMPRESA: SIMBOLO, CANTIDAD, PNL TOTAL,
045300* PROMEDIO DE PNL, PROMEDIO DE PNL % Y WIN RATE, TODOS YA
045400* EDITADOS EN SUS CAMPOS WS-TOKPF-ED-* DE CPYTOKPF.
045500     MOVE WS-TOKPF-SIMBOLO (WS-IDX-IMP)
045600       TO WS-TOKPF-SIMBOLO-IMP
045700     MOVE WS-TOKPF-CANT (WS-IDX-IMP)       TO WS-TOKPF-ED-CANT
045800     MOVE WS-TOKPF-ED-CANT                 TO WS-TOKPF-CANT-IMP
045900     MOVE WS-TOKPF-TOT-PNL (WS-IDX-IMP)    TO WS-TOKPF-ED-MONEY
046000     MOVE WS-TOKPF-ED-MONEY                TO WS-TOKPF-TOTPNL-IMP
046100     MOVE WS-TOKPF-AVG-PNL (WS-IDX-IMP)    TO WS-TOKPF-ED-MONEY
046200     MOVE WS-TOKPF-ED-MONEY                TO WS-TOKPF-AVGPNL-IMP
046300     MOVE WS-TOKPF-AVG-PNL-PCT (WS-IDX-IMP) TO WS-TOKPF-ED-PCT
046400     MOVE WS-TOKPF-ED-PCT                  TO WS-TOKPF-AVGPCT-IMP
046500     MOVE WS-TOKPF-WIN-RATE (WS-IDX-IMP)   TO WS-TOKPF-ED-PCT
046600     MOVE WS-TOKPF-ED-PCT                  TO WS-TOKPF-WINRT-IMP
046700
046800* DEPURA Y GRABA LA FILA YA ARMADA.
046900     PERFORM 3220-ESCRIBIR-LINEA-I THRU 3220-ESCRIBIR-LINEA-F.
047000
047100* FIN DEL CALCULO E IMPRESION DE UNA FILA.
047200 3210-IMPRIMIR-FILA-F. EXIT.
047300
047400*---- DEPURACION Y ESCRITURA DE LA FILA DEL SIMBOLO ---------------
047500* 2025-07-07 RVM TK-8964 - BLANQUEO DE BYTES NO IMPRIMIBLES QUE
047600*                          PUDIERAN QUEDAR EN UN CAMPO EDITADO
047700*                          ANTES DE GRABAR (VER WS-TOKPF-LINEA-
047800*                          TABLA EN CPYTOKPF).
047900 3220-ESCRIBIR-LINEA-I.
048000
048100* BLANQUEA CUALQUIER BYTE NO IMPRIMIBLE DE LA FILA ANTES DE
048200* GRABARLA (VER 3230).
048300     MOVE ZERO TO WS-TOKPF-IDX-DEP
048400     PERFORM 3230-DEPURAR-CARACTER-I THRU 3230-DEPURAR-CARACTER-F
048500             VARYING WS-TOKPF-IDX-DEP FROM 1 BY 1
048600             UNTIL WS-TOKPF-IDX-DEP > 126
048700
048800* GRABA LA FILA YA DEPURADA.
048900     WRITE REG-LISTADO FROM WS-TOKPF-LINEA AFTER 1.
049000
049100* FIN DE LA DEPURACION Y GRABACION DE LA FILA.
049200 3220-ESCRIBIR-LINEA-F. EXIT.
049300
049400*-------------------------------------------------------------
049500 3230-DEPURAR-CARACTER-I.
049600
049700* BYTE DE CONTROL (MENOR QUE EL BLANCO) SE REEMPLAZA POR
049800* BLANCO.
049900     IF WS-TOKPF-LINEA-CHAR (WS-TOKPF-IDX-DEP) < SPACE THEN
050000        MOVE SPACE TO WS-TOKPF-LINEA-CHAR (WS-TOKPF-IDX-DEP)
050100     END-IF.
050200
050300* FIN DE LA DEPURACION DE UN CARACTER.
050400 3230-DEPURAR-CARACTER-F. EXIT.
